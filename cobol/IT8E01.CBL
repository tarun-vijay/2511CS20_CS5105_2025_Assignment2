000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IT8E01.
000300 AUTHOR.        OSVALDO TAVARES.
000400 INSTALLATION.  INSTITUTO DE TECNOLOGIA - NPD.
000500 DATE-WRITTEN.  03/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*
000900* ALOCACAO DE SALAS DE PROVA POR DATA/SESSAO (GRADE DE EXAMES),
001000* RESPEITANDO PREDIO/ANDAR DE PREFERENCIA, COM DETECCAO DE
001100* CHOQUE DE HORARIO, CONFERENCIA DE CAPACIDADE E EMISSAO DE
001200* MAPA GERAL, RELATORIO DE VAGAS E FOLHAS DE CHAMADA POR SALA.
001300*
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES                                        *
001600*----------------------------------------------------------------*
001700* 03/09/1990  OT   ESCRITA ORIGINAL DO PROGRAMA.                 *ORIGINAL
001800* 17/01/1993  OT   INCLUIDA FOLHA DE CHAMADA (ARQUIVO FOLHA) COM *FOLHA93 
001900*              BUSCA DE NOME NO CADASTRO ROLNOME.                *
002000* 25/06/1996  JBS  INCLUIDOS ARQUIVOS MAPA E VAGAS, ANTES        *MAPVAG96
002100*              IMPRESSOS NUMA UNICA LISTAGEM.                    *
002200* 14/03/1994  JBS  PASSA A LER ARQUIVO PARAMET (MODO/FOLGA) EM   *PARAM94 
002300*              VEZ DE VALORES FIXOS NO PROGRAMA.                 *
002400* 30/08/1997  JBS  CORRIGIDO CALCULO DE ANDAR PARA SALAS DE 4    *CH051297
002500*              DIGITOS (CHAMADO 0512) - PEGAVA O SEGUNDO DIGITO  *
002600*              EM VEZ DO PRIMEIRO.                               *
002700* 11/02/1999  JBS  AJUSTE Y2K NA COPIA IT8ETTB (TT-DATA PASSA A  *Y2KTTB99
002800*              TRAZER O ANO COM 4 DIGITOS).                      *
002900* 19/02/1999  JBS  AJUSTE Y2K NA CAPTURA DE DATA/HORA DO SISTEMA *CH107799
003000*              (CHAMADO 1077/1999), EM LINHA COM O IT8F01.       *
003100* 29/09/2005  MCN  CHAMADO 5108 - MAPA PASSA A TRAZER A LISTA DE *CH510805
003200*              ROLLS DA SALA/DISCIPLINA (ST-LISTA-ROLL).         *
003300* 14/11/2008  MCN  CHAMADO 6033 - MODO SPARSE PASSA A LIMITAR A  *CH603308
003400*              METADE DA CAPACIDADE EFETIVA POR DISCIPLINA NA    *
003500*              MESMA SALA, NAO MAIS POR SALA COMO UM TODO.       *
003600* 03/02/2011  MCN  CHAMADO 6621 - RUNLOG PASSA A TRAZER O TOTAL  *CH662111
003700*              DE ALUNOS ALOCADOS POR SESSAO.                    *
003800* 30/04/2012  MCN  CHAMADO 7014 - CORRIGIDO DEFEITO REMANESCENTE *CH701412
003900*              NO CALCULO DE ANDAR (PAR. 003-03): FALTAVAM       *
004000*              END-IF, O ELSE NUNCA PEGAVA A SALA DE 4 DIGITOS.  *
004100* 18/07/2013  MCN  CHAMADO 7255 - COMPARACAO DE NO EXAM NA       *CH725513
004200*              GRADE PASSA A SER INSENSIVEL A CAIXA; CORRIGIDO   *
004300*              LITERAL DE SESSAO PARA MORNING /EVENING           *
004400*              (SAIDAS MAPA/FOLHA/VAGAS USAVAM CAIXA ALTA).      *
004500* 04/09/2013  MCN  CHAMADO 7311 - SPECIAL-NAMES PADRONIZADO COM  *CH731113
004600*              OS DEMAIS FONTES DO NPD (DECIMAL-POINT IS COMMA), *
004700*              EM LINHA COM O IT8F01.                            *
004800*----------------------------------------------------------------*
004900*
005000 ENVIRONMENT    DIVISION.
005100 CONFIGURATION  SECTION.
005200 SPECIAL-NAMES.
005300                DECIMAL-POINT IS COMMA.
005400*
005500 INPUT-OUTPUT   SECTION.
005600 FILE-CONTROL.
005700*
005800     SELECT     PARAMET     ASSIGN TO DISK
005900                            ORGANIZATION LINE SEQUENTIAL
006000                            ACCESS SEQUENTIAL
006100                            FILE STATUS FS-PARAMET.
006200*
006300     SELECT     GRADE       ASSIGN TO DISK
006400                            ORGANIZATION LINE SEQUENTIAL
006500                            ACCESS SEQUENTIAL
006600                            FILE STATUS FS-GRADE.
006700*
006800     SELECT     MATRIC      ASSIGN TO DISK
006900                            ORGANIZATION LINE SEQUENTIAL
007000                            ACCESS SEQUENTIAL
007100                            FILE STATUS FS-MATRIC.
007200*
007300     SELECT     ROLNOME     ASSIGN TO DISK
007400                            ORGANIZATION LINE SEQUENTIAL
007500                            ACCESS SEQUENTIAL
007600                            FILE STATUS FS-ROLNOME.
007700*
007800     SELECT     SALAS       ASSIGN TO DISK
007900                            ORGANIZATION LINE SEQUENTIAL
008000                            ACCESS SEQUENTIAL
008100                            FILE STATUS FS-SALAS.
008200*
008300     SELECT     MAPA        ASSIGN TO DISK
008400                            ORGANIZATION LINE SEQUENTIAL
008500                            ACCESS SEQUENTIAL
008600                            FILE STATUS FS-MAPA.
008700*
008800     SELECT     VAGAS       ASSIGN TO DISK
008900                            ORGANIZATION LINE SEQUENTIAL
009000                            ACCESS SEQUENTIAL
009100                            FILE STATUS FS-VAGAS.
009200*
009300     SELECT     FOLHA       ASSIGN TO DISK
009400                            ORGANIZATION LINE SEQUENTIAL
009500                            ACCESS SEQUENTIAL
009600                            FILE STATUS FS-FOLHA.
009700*
009800     SELECT     RUNLOG      ASSIGN TO DISK
009900                            ORGANIZATION LINE SEQUENTIAL
010000                            ACCESS SEQUENTIAL
010100                            FILE STATUS FS-RUNLOG.
010200*
010300 DATA           DIVISION.
010400 FILE           SECTION.
010500*
010600 FD PARAMET
010700    RECORD      CONTAINS    12 CHARACTERS
010800    RECORDING   MODE        IS F
010900    LABEL       RECORD      IS STANDARD
011000    DATA        RECORD      IS REG-PARAMETRO
011100    VALUE OF FILE-ID IS "ARQUIVOS/PARAMET.TXT".
011200*    REGISTRO UNICO, LIDO ANTES DA GRADE.  PM-MODO VALE 'DENSE   '
011300*    OU 'SPARSE  '; PM-FOLGA E' A FOLGA (BUFFER) DE LUGARES A
011400*    DESCONTAR DA CAPACIDADE BRUTA DE CADA SALA.
011500*    REGISTRO SEM FILLER: OS 12 BYTES SAO TODOS OCUPADOS, LARGURA
011600*    FIXA DO LEIAUTE EXTERNO DO ARQUIVO PARAMET.
011700 01  REG-PARAMETRO.
011800     05  PM-MODO                 PIC X(08).
011900     05  PM-FOLGA                PIC 9(04).
012000*
012100 FD GRADE
012200    RECORD      CONTAINS    180 CHARACTERS
012300    RECORDING   MODE        IS F
012400    LABEL       RECORD      IS STANDARD
012500    DATA        RECORD      IS REG-GRADE
012600    VALUE OF FILE-ID IS "ARQUIVOS/GRADE.TXT".
012700*    TT-MANHA/TT-NOITE TRAZEM OS CODIGOS DE DISCIPLINA DA SESSAO,
012800*    SEPARADOS POR ";", OU O TEXTO "NO EXAM", OU BRANCO (SEM
012900*    PROVA NAQUELA SESSAO).
013000*    REGISTRO SEM FILLER: OS 180 BYTES SAO TODOS OCUPADOS, LARGURA
013100*    FIXA DO LEIAUTE EXTERNO DO ARQUIVO GRADE.
013200 01  REG-GRADE.
013300     05  TT-DATA                 PIC X(10).
013400     05  TT-DIA-SEMANA           PIC X(10).
013500     05  TT-MANHA                PIC X(80).
013600     05  TT-NOITE                PIC X(80).
013700*
013800 FD MATRIC
013900    RECORD      CONTAINS    22 CHARACTERS
014000    RECORDING   MODE        IS F
014100    LABEL       RECORD      IS STANDARD
014200    DATA        RECORD      IS REG-MATRICULA
014300    VALUE OF FILE-ID IS "ARQUIVOS/MATRIC.TXT".
014400*    UM REGISTRO POR PAR (DISCIPLINA, ALUNO).  ORDEM DE LEITURA
014500*    DO ARQUIVO NAO SIGNIFICATIVA.
014600*    REGISTRO SEM FILLER: OS 22 BYTES SAO TODOS OCUPADOS, LARGURA
014700*    FIXA DO LEIAUTE EXTERNO DO ARQUIVO MATRIC.
014800 01  REG-MATRICULA.
014900     05  EN-DISCIPLINA           PIC X(10).
015000     05  EN-ROLL                 PIC X(12).
015100*
015200 FD ROLNOME
015300    RECORD      CONTAINS    42 CHARACTERS
015400    RECORDING   MODE        IS F
015500    LABEL       RECORD      IS STANDARD
015600    DATA        RECORD      IS REG-ROLL-NOME
015700    VALUE OF FILE-ID IS "ARQUIVOS/ROLNOME.TXT".
015800*    USADO PARA LOCALIZAR O NOME DO ALUNO PELO ROLL NA IMPRESSAO
015900*    DA FOLHA DE CHAMADA.  A TABELA EM MEMORIA (VIDE IT8E01,
016000*    PARAGRAFO 005-00) E' MANTIDA EM ORDEM DE ROLL PARA PERMITIR
016100*    PESQUISA BINARIA (PARAGRAFO 017-04).
016200*    REGISTRO SEM FILLER: OS 42 BYTES SAO TODOS OCUPADOS, LARGURA
016300*    FIXA DO LEIAUTE EXTERNO DO ARQUIVO ROLNOME.
016400 01  REG-ROLL-NOME.
016500     05  RN-ROLL                 PIC X(12).
016600     05  RN-NOME                 PIC X(30).
016700*
016800 FD SALAS
016900    RECORD      CONTAINS    22 CHARACTERS
017000    RECORDING   MODE        IS F
017100    LABEL       RECORD      IS STANDARD
017200    DATA        RECORD      IS REG-SALA
017300    VALUE OF FILE-ID IS "ARQUIVOS/SALAS.TXT".
017400*    A ORDEM DE LEITURA DO ARQUIVO SALAS E SIGNIFICATIVA: E' O
017500*    CRITERIO DE "PRIMEIRO BLOCO VISTO" NA ESCOLHA DE PREDIO
017600*    (VIDE PARAGRAFO 015-03) E O CRITERIO DE DESEMPATE NO REPASSE
017700*    PARA OUTROS PREDIOS (VIDE PARAGRAFO 015-11-B).
017800*    REGISTRO SEM FILLER: OS 22 BYTES SAO TODOS OCUPADOS, LARGURA
017900*    FIXA DO LEIAUTE EXTERNO DO ARQUIVO SALAS.
018000 01  REG-SALA.
018100     05  RM-NUM-SALA             PIC X(08).
018200     05  RM-CAPACIDADE           PIC 9(04).
018300     05  RM-BLOCO                PIC X(10).
018400*
018500 FD MAPA
018600    RECORD      CONTAINS    294 CHARACTERS
018700    RECORDING   MODE        IS F
018800    LABEL       RECORD      IS OMITTED
018900    DATA        RECORD      IS REG-MAPA
019000    VALUE OF FILE-ID IS "ARQUIVOS/MAPA.TXT".
019100*    UM REGISTRO POR (DATA, SESSAO, SALA, DISCIPLINA).  ST-LISTA-
019200*    ROLL TRAZ OS ROLLS DA SALA/DISCIPLINA EM ORDEM CRESCENTE,
019300*    SEPARADOS POR ";" (CHAMADO 5108/2005).
019400 01  REG-MAPA.
019500     05  ST-DATA                 PIC X(10).
019600     05  ST-DIA-SEMANA           PIC X(10).
019700     05  ST-SESSAO               PIC X(08).
019800     05  ST-DISCIPLINA           PIC X(10).
019900     05  ST-NUM-SALA             PIC X(08).
020000     05  ST-BLOCO                PIC X(10).
020100     05  ST-CAPACIDADE           PIC 9(04).
020200     05  ST-QTD-ALOCADA          PIC 9(04).
020300     05  ST-LISTA-ROLL           PIC X(200).
020400     05  FILLER                  PIC X(30).
020500*
020600 FD VAGAS
020700    RECORD      CONTAINS    79 CHARACTERS
020800    RECORDING   MODE        IS F
020900    LABEL       RECORD      IS OMITTED
021000    DATA        RECORD      IS REG-VAGAS
021100    VALUE OF FILE-ID IS "ARQUIVOS/VAGAS.TXT".
021200*    UM REGISTRO POR (DATA, SESSAO, SALA UTILIZADA).  SL-CAPACI-
021300*    DADE E' A CAPACIDADE BRUTA (SEM DESCONTAR A FOLGA); SL-SOBRA
021400*    = SL-CAPACIDADE MENOS SL-QTD-ALOCADA, COM SINAL, PARA
021500*    EVIDENCIAR EVENTUAL ESTOURO.
021600 01  REG-VAGAS.
021700     05  SL-DATA                 PIC X(10).
021800     05  SL-DIA-SEMANA           PIC X(10).
021900     05  SL-SESSAO               PIC X(08).
022000     05  SL-NUM-SALA             PIC X(08).
022100     05  SL-CAPACIDADE           PIC 9(04).
022200     05  SL-BLOCO                PIC X(10).
022300     05  SL-QTD-ALOCADA          PIC 9(04).
022400     05  SL-SOBRA                PIC S9(04)
022500                                 SIGN TRAILING SEPARATE.
022600     05  FILLER                  PIC X(20).
022700*
022800 FD FOLHA
022900    RECORD      CONTAINS    132 CHARACTERS
023000    RECORDING   MODE        IS F
023100    LABEL       RECORD      IS OMITTED
023200    DATA        RECORD      IS REG-FOLHA
023300    VALUE OF FILE-ID IS "ARQUIVOS/FOLHA.TXT".
023400 01 REG-FOLHA                PIC X(132).
023500*
023600 FD RUNLOG
023700    RECORD      CONTAINS    132 CHARACTERS
023800    RECORDING   MODE        IS F
023900    LABEL       RECORD      IS OMITTED
024000    DATA        RECORD      IS REG-RUNLOG
024100    VALUE OF FILE-ID IS "ARQUIVOS/RUNLOG.TXT".
024200 01 REG-RUNLOG                PIC X(132).
024300*
024400 WORKING-STORAGE SECTION.
024500*
024600*  AREA PARA OBTER DATA E HORA DE PROCESSAMENTO
024700*
024800 01 WS-DATA-HORARIO-SYS.
024900    05 WS-DATA-SYS.
025000       10 WS-ANO-SYS        PIC 9(04).
025100       10 WS-MES-SYS        PIC 9(02).
025200       10 WS-DIA-SYS        PIC 9(02).
025300    05 WS-HORARIO-SYS.
025400       10 WS-HOR-SYS        PIC 9(02).
025500       10 WS-MIN-SYS        PIC 9(02).
025600    05 FILLER               PIC X(09).
025700*
025800*  VISAO COMPACTA DA DATA/HORARIO, USADA NA MENSAGEM DE ENCERRA-
025900*  MENTO DO PROGRAMA (DISPLAY) SEM PRECISAR RECOMPOR OS CAMPOS.
026000*
026100 01 WS-DATA-ALT REDEFINES WS-DATA-HORARIO-SYS.
026200    05 WS-DATA-ALT-COMPACTA PIC 9(08).
026300    05 FILLER               PIC X(13).
026400*
026500*  AREAS DE CAPTURA DA DATA/HORA VIA ACCEPT (VIDE PAR. 002-00)
026600*
026700 01 WS-DATA-06.
026800    05 WS-DATA-06-CAMPO      PIC 9(06).
026900 01 WS-DATA-06-VISAO REDEFINES WS-DATA-06.
027000    05 WS-DATA-06-AA         PIC 9(02).
027100    05 WS-DATA-06-MM         PIC 9(02).
027200    05 WS-DATA-06-DD         PIC 9(02).
027300 77 WS-HORA-08              PIC 9(08).
027400 77 WS-SEC-PREFIXO          PIC 9(02).
027500*
027600*  AREA AUXILIAR DE CALCULO DE ANDAR (VIDE PARAGRAFO 003-03).
027700*  A VISAO REDEFINIDA EXPOE OS DOIS PRIMEIROS CARACTERES DO
027800*  NUMERO DA SALA COMO DIGITOS, SEM DEPENDER DE REFERENCE
027900*  MODIFICATION PARA CADA TESTE - SO E' LIDA COMO NUMERICA
028000*  APOS O TESTE DE CLASSE (VIDE HISTORICO, 30/08/1997).           CH051297
028100*
028200 01 WS-SALA-NUM-AUX          PIC X(08).
028300 01 WS-SALA-NUM-VISAO REDEFINES WS-SALA-NUM-AUX.
028400    05 WS-SALA-DIG1          PIC 9(01).
028500    05 WS-SALA-DIG2          PIC 9(01).
028600    05 FILLER                PIC X(06).
028700 77 WS-SALA-LEN              PIC 9(02) COMP VALUE ZERO.
028800*
028900* FILE STATUS
029000*
029100 77 FS-PARAMET              PIC X(02) VALUE SPACES.
029200 77 FS-GRADE                PIC X(02) VALUE SPACES.
029300 77 FS-MATRIC               PIC X(02) VALUE SPACES.
029400 77 FS-ROLNOME               PIC X(02) VALUE SPACES.
029500 77 FS-SALAS                PIC X(02) VALUE SPACES.
029600 77 FS-MAPA                 PIC X(02) VALUE SPACES.
029700 77 FS-VAGAS                PIC X(02) VALUE SPACES.
029800 77 FS-FOLHA                PIC X(02) VALUE SPACES.
029900 77 FS-RUNLOG                PIC X(02) VALUE SPACES.
030000 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
030100 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.
030200 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
030300 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
030400 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
030500 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
030600 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
030700*
030800*  PARAMETROS DA RODADA (ARQUIVO PARAMET, VIDE PAR. 002-01)
030900*
031000 77 WS-MODO                 PIC X(08) VALUE 'DENSE   '.
031100    88 WS-MODO-DENSO                  VALUE 'DENSE   '.
031200    88 WS-MODO-ESPARSO                VALUE 'SPARSE  '.
031300 77 WS-FOLGA                PIC 9(04) COMP VALUE ZERO.
031400*
031500*  CONTADORES E SUBSCRITOS GERAIS
031600*
031700 77 IT8-QT-SALAS            PIC 9(04) COMP VALUE ZERO.
031800 77 IT8-QT-BLOCOS           PIC 9(02) COMP VALUE ZERO.
031900 77 IT8-QT-ROLNOME          PIC 9(04) COMP VALUE ZERO.
032000 77 IT8-QT-MATRICULA        PIC 9(04) COMP VALUE ZERO.
032100 77 IT8-IX-SALA             PIC 9(04) COMP VALUE ZERO.
032200 77 IT8-IX-BLOCO            PIC 9(02) COMP VALUE ZERO.
032300 77 IT8-IX-ROLNOME          PIC 9(04) COMP VALUE ZERO.
032400 77 IT8-IX-MATRICULA        PIC 9(04) COMP VALUE ZERO.
032500 77 IT8-IX-EXT              PIC 9(04) COMP VALUE ZERO.
032600 77 IT8-IX-INT              PIC 9(04) COMP VALUE ZERO.
032700 77 IT8-IX-MAIOR            PIC 9(04) COMP VALUE ZERO.
032800 77 WS-ACHOU-SW             PIC X     VALUE 'N'.
032900    88 WS-ACHOU                       VALUE 'S'.
033000    88 WS-NAO-ACHOU                   VALUE 'N'.
033100*
033200*  TABELA DE SALAS DE PROVA (ARQUIVO SALAS), COM ANDAR DERIVADO
033300*  (PAR. 003-03) E CAPACIDADE EFETIVA (BRUTA MENOS FOLGA); OS
033400*  CAMPOS DE USO SAO ZERADOS A CADA SESSAO (PAR. 011-00).
033500*
033600 01 IT8-TAB-SALAS.
033700    05 IT8-SALA             OCCURS 200 TIMES.
033800       10 IT8-SL-NUM        PIC X(08).
033900       10 IT8-SL-CAPACIDADE PIC 9(04) COMP.
034000       10 IT8-SL-BLOCO      PIC X(10).
034100       10 IT8-SL-ANDAR      PIC 9(02) COMP.
034200       10 IT8-SL-CAPEFET    PIC 9(04) COMP.
034300       10 IT8-SL-USO        PIC 9(04) COMP.
034400       10 IT8-SL-USOCURSO   PIC 9(04) COMP.
034500    05 FILLER               PIC X(04) VALUE SPACES.
034600*
034700*  BLOCOS (PREDIOS) DISTINTOS, NA ORDEM EM QUE APARECEM NO
034800*  ARQUIVO SALAS - CRITERIO DE ESCOLHA DE PREDIO (PAR. 015-03).
034900*
035000 01 IT8-TAB-BLOCOS.
035100    05 IT8-BLOCO-NOME       OCCURS 30 TIMES PIC X(10).
035200    05 FILLER               PIC X(04) VALUE SPACES.
035300*
035400*  CADASTRO ROLL/NOME (ARQUIVO ROLNOME), ORDENADO POR ROLL NO
035500*  PARAGRAFO 005-00 PARA PERMITIR PESQUISA BINARIA NA FOLHA DE
035600*  CHAMADA (PAR. 017-11).
035700*
035800 01 IT8-TAB-ROLNOME.
035900    05 IT8-RN               OCCURS 3000 TIMES.
036000       10 IT8-RN-ROLL       PIC X(12).
036100       10 IT8-RN-NOME       PIC X(30).
036200    05 FILLER               PIC X(04) VALUE SPACES.
036300*
036400*  AREA DE TROCA DA ORDENACAO DO CADASTRO ROLNOME (PAR. 005-03).
036500*
036600 01 IT8-RN-TEMP.
036700    05 IT8-RNT-ROLL         PIC X(12).
036800    05 IT8-RNT-NOME         PIC X(30).
036900*
037000*  MATRICULAS (ARQUIVO MATRIC), CARREGADAS UMA UNICA VEZ E
037100*  VARRIDAS POR DISCIPLINA A CADA SESSAO (PAR. 009-02).
037200*
037300 01 IT8-TAB-MATRICULA.
037400    05 IT8-MT               OCCURS 6000 TIMES.
037500       10 IT8-MT-DISCIPLINA PIC X(10).
037600       10 IT8-MT-ROLL       PIC X(12).
037700    05 FILLER               PIC X(04) VALUE SPACES.
037800*
037900*  DISCIPLINAS DA SESSAO CORRENTE (ORIUNDAS DO PARSE DE TT-MANHA
038000*  OU TT-NOITE); IT8-DC-INICIO APONTA PARA O INICIO DA FATIA DA
038100*  DISCIPLINA EM IT8-TAB-PARES-SESSAO.  REORDENADA POR TAMANHO
038200*  DECRESCENTE NO PARAGRAFO 013-00.
038300*
038400 01 IT8-TAB-DISCIPLINAS.
038500    05 IT8-DC               OCCURS 40 TIMES.
038600       10 IT8-DC-CODIGO     PIC X(10).
038700       10 IT8-DC-QTD        PIC 9(04) COMP.
038800       10 IT8-DC-INICIO     PIC 9(04) COMP.
038900       10 IT8-DC-RESTANTE   PIC 9(04) COMP.
039000       10 IT8-DC-CURSOR     PIC 9(04) COMP.
039100    05 FILLER               PIC X(04) VALUE SPACES.
039200*
039300*  AREA DE TROCA DA ORDENACAO DE DISCIPLINAS (PAR. 013-03).
039400*
039500 01 IT8-DC-TEMP.
039600    05 IT8-DCT-CODIGO       PIC X(10).
039700    05 IT8-DCT-QTD          PIC 9(04) COMP.
039800    05 IT8-DCT-INICIO       PIC 9(04) COMP.
039900    05 IT8-DCT-RESTANTE     PIC 9(04) COMP.
040000    05 IT8-DCT-CURSOR       PIC 9(04) COMP.
040100*
040200*  PARES (ROLL, DISCIPLINA) DA SESSAO CORRENTE - UM REGISTRO POR
040300*  ALUNO MATRICULADO EM CADA DISCIPLINA DA SESSAO.  SERVE TANTO
040400*  DE LISTA DE CHAMADA POR DISCIPLINA (FATIA ORDENADA POR ROLL,
040500*  PAR. 009-03) QUANTO DE BASE PARA A DETECCAO DE CHOQUE
040600*  (PAR. 010-00, ONDE A ORDEM NAO IMPORTA).
040700*
040800 01 IT8-TAB-PARES-SESSAO.
040900    05 IT8-PS               OCCURS 3000 TIMES.
041000       10 IT8-PS-ROLL       PIC X(12).
041100       10 IT8-PS-DISCIPLINA PIC X(10).
041200    05 FILLER               PIC X(04) VALUE SPACES.
041300 77 IT8-QT-PARES            PIC 9(04) COMP VALUE ZERO.
041400*
041500*  AREA DE TROCA DA ORDENACAO DE PARES (PAR. 009-04).
041600*
041700 01 IT8-PS-TEMP.
041800    05 IT8-PST-ROLL         PIC X(12).
041900    05 IT8-PST-DISCIPLINA   PIC X(10).
042000*
042100*  INDICE DE SALAS EM ORDENACAO PARA A DISCIPLINA CORRENTE
042200*  (PAR. 015-05 EM DIANTE) - GUARDA POSICOES DE IT8-TAB-SALAS,
042300*  NAO AS PROPRIAS SALAS, PARA A ORDENACAO SER RAPIDA.
042400*
042500 01 IT8-TAB-ORDEM.
042600    05 IT8-ORD-IX           OCCURS 200 TIMES PIC 9(04) COMP.
042700    05 FILLER               PIC X(04) VALUE SPACES.
042800 77 IT8-QT-ORDEM            PIC 9(04) COMP VALUE ZERO.
042900 77 IT8-ORD-TEMP            PIC 9(04) COMP VALUE ZERO.
043000*
043100*  RESULTADO DA ALOCACAO DA SESSAO CORRENTE (UM REGISTRO POR
043200*  SALA/DISCIPLINA COM ALUNOS ALOCADOS) - BASE PARA A GRAVACAO
043300*  DE MAPA, FOLHA E VAGAS NO PARAGRAFO 017-00.
043400*
043500 01 IT8-TAB-ALOCACAO-SESSAO.
043600    05 IT8-AS               OCCURS 500 TIMES.
043700       10 IT8-AS-DISCIPLINA PIC X(10).
043800       10 IT8-AS-IX-SALA    PIC 9(04) COMP.
043900       10 IT8-AS-QTD        PIC 9(04) COMP.
044000       10 IT8-AS-INICIO     PIC 9(04) COMP.
044100    05 FILLER               PIC X(04) VALUE SPACES.
044200 77 IT8-QT-ALOCACAO         PIC 9(04) COMP VALUE ZERO.
044300*
044400*  CAMPOS DE TRABALHO DO MOTOR DE ALOCACAO (PARAGRAFOS 014/015)
044500*
044600 77 WS-MODO-COMPARACAO      PIC 9(01) COMP VALUE ZERO.
044700    88 WS-MODO-CAP-ANDAR-ASC          VALUE 1.
044800    88 WS-MODO-DIST-CAP-DESC          VALUE 2.
044900    88 WS-MODO-CAP-BLOCO-ANDAR        VALUE 3.
045000 77 WS-TROCA-SW             PIC X     VALUE 'N'.
045100    88 WS-HOUVE-TROCA                 VALUE 'S'.
045200    88 WS-SEM-TROCA                   VALUE 'N'.
045300 77 IT8-ANDAR-REF           PIC 9(02) COMP VALUE ZERO.
045400 77 IT8-DIST-A              PIC 9(02) COMP VALUE ZERO.
045500 77 IT8-DIST-B              PIC 9(02) COMP VALUE ZERO.
045600 77 IT8-IX-CALC-SALA        PIC 9(04) COMP VALUE ZERO.
045700 77 WS-DISPONIVEL-CALC      PIC 9(05) COMP VALUE ZERO.
045800 77 WS-DISPONIVEL           PIC 9(05) COMP VALUE ZERO.
045900 77 WS-CAP-METADE           PIC 9(05) COMP VALUE ZERO.
046000 77 IT8-DC-ATUAL            PIC 9(02) COMP VALUE ZERO.
046100 77 IT8-BLOCO-ATUAL         PIC X(10) VALUE SPACES.
046200 77 IT8-BLOCO-ESCOLHIDO     PIC X(10) VALUE SPACES.
046300 77 WS-DISPONIVEL-BLOCO     PIC 9(06) COMP VALUE ZERO.
046400 77 WS-MELHOR-DISPONIVEL    PIC 9(06) COMP VALUE ZERO.
046500 77 IT8-BLOCO-MELHOR        PIC X(10) VALUE SPACES.
046600 77 WS-BLOCO-CABE-SW        PIC X     VALUE 'N'.
046700    88 WS-BLOCO-CABE                  VALUE 'S'.
046800 77 IT8-QTD-A-ALOCAR        PIC 9(04) COMP VALUE ZERO.
046900*
047000*  DADOS DA SESSAO CORRENTE (DATA/DIA/NOME DA SESSAO E STRING
047100*  DE DISCIPLINAS A SEREM PARSEADAS, VIDE PAR. 007/008)
047200*
047300 77 WS-STRING-SESSAO        PIC X(80) VALUE SPACES.
047400 77 WS-SESSAO-CHAVE-MAIUS   PIC X(07) VALUE SPACES.
047500 77 WS-SESSAO-NOME          PIC X(08) VALUE SPACES.
047600 77 WS-PONTEIRO             PIC 9(03) COMP VALUE ZERO.
047700 77 WS-TOKEN                PIC X(80) VALUE SPACES.
047800 77 WS-TOKEN-LIMPO          PIC X(80) VALUE SPACES.
047900 77 WS-TAM-TOKEN            PIC 9(02) COMP VALUE ZERO.
048000 77 WS-SESSAO-VALIDA-SW     PIC X VALUE 'S'.
048100    88 WS-SESSAO-VALIDA               VALUE 'S'.
048200    88 WS-SESSAO-INVALIDA             VALUE 'N'.
048300 77 IT8-QT-DISCIPLINAS      PIC 9(02) COMP VALUE ZERO.
048400 77 IT8-TOTAL-ALUNOS-SESSAO PIC 9(04) COMP VALUE ZERO.
048500 77 IT8-TOTAL-CAP-SESSAO    PIC 9(05) COMP VALUE ZERO.
048600 77 WS-ROLL-CLASH-SW        PIC X VALUE 'N'.
048700    88 WS-HOUVE-CLASH                 VALUE 'S'.
048800*
048900*  LINHAS DE IMPRESSAO DA FOLHA DE CHAMADA (ARQUIVO FOLHA)
049000*
049100 01 CAB001.
049200    05 FILLER               PIC X(55) VALUE SPACES.
049300    05 FILLER               PIC X(23) VALUE
049400       'IITP ATTENDANCE SYSTEM'.
049500    05 FILLER               PIC X(54) VALUE SPACES.
049600*
049700 01 CAB002.
049800    05 FILLER               PIC X(06) VALUE 'DATE: '.
049900    05 CB2-DATA             PIC X(10).
050000    05 FILLER               PIC X(07) VALUE '  DAY: '.
050100    05 CB2-DIA              PIC X(10).
050200    05 FILLER               PIC X(09) VALUE '  SHIFT: '.
050300    05 CB2-SESSAO           PIC X(08).
050400    05 FILLER               PIC X(08) VALUE '  ROOM: '.
050500    05 CB2-SALA             PIC X(08).
050600    05 FILLER               PIC X(12) VALUE '  STUDENTS: '.
050700    05 CB2-QTD              PIC ZZZ9.
050800    05 FILLER               PIC X(50) VALUE SPACES.
050900*
051000 01 CAB003.
051100    05 FILLER               PIC X(09) VALUE 'SUBJECT: '.
051200    05 CB3-DISCIPLINA       PIC X(10).
051300    05 FILLER               PIC X(12) VALUE '   PRESENT: '.
051400    05 FILLER               PIC X(10) VALUE SPACES.
051500    05 FILLER               PIC X(11) VALUE '   ABSENT: '.
051600    05 FILLER               PIC X(10) VALUE SPACES.
051700    05 FILLER               PIC X(70) VALUE SPACES.
051800*
051900 01 LINHA-BRANCA             PIC X(132) VALUE SPACES.
052000*
052100 01 DET001.
052200    05 FILLER               PIC X(06) VALUE 'ROLL: '.
052300    05 DT1-ROLL             PIC X(12).
052400    05 FILLER               PIC X(08) VALUE '  NAME: '.
052500    05 DT1-NOME             PIC X(30).
052600    05 FILLER               PIC X(08) VALUE '  SIGN: '.
052700    05 DT1-ASSINATURA       PIC X(20) VALUE ALL '_'.
052800    05 FILLER               PIC X(48) VALUE SPACES.
052900*
053000 01 ROD001.
053100    05 FILLER               PIC X(10) VALUE SPACES.
053200    05 RD1-TEXTO            PIC X(10).
053300    05 FILLER               PIC X(112) VALUE SPACES.
053400*
053500 01 ROD002.
053600    05 FILLER               PIC X(10) VALUE SPACES.
053700    05 RD2-TEXTO            PIC X(20).
053800    05 FILLER               PIC X(102) VALUE SPACES.
053900*
054000 01 ROD003.
054100    05 FILLER               PIC X(51) VALUE SPACES.
054200    05 FILLER               PIC X(29) VALUE
054300       'INVIGILATOR NAME & SIGNATURE'.
054400    05 FILLER               PIC X(52) VALUE SPACES.
054500*
054600 01 ROD004.
054700    05 FILLER               PIC X(10) VALUE SPACES.
054800    05 FILLER               PIC X(08) VALUE 'SL NO.'.
054900    05 FILLER               PIC X(30) VALUE 'NAME'.
055000    05 FILLER               PIC X(20) VALUE 'SIGNATURE'.
055100    05 FILLER               PIC X(64) VALUE SPACES.
055200*
055300 01 ROD005.
055400    05 FILLER               PIC X(10) VALUE SPACES.
055500    05 RD5-NUM              PIC Z9.
055600    05 FILLER               PIC X(06) VALUE SPACES.
055700    05 FILLER               PIC X(30) VALUE SPACES.
055800    05 FILLER               PIC X(20) VALUE SPACES.
055900    05 FILLER               PIC X(64) VALUE SPACES.
056000 77 WS-NUM-INVIGILADOR      PIC 9(02) COMP VALUE ZERO.
056100*
056200*  CABECALHOS DOS RELATORIOS MAPA E VAGAS, ESCRITOS UMA UNICA
056300*  VEZ NA ABERTURA DOS ARQUIVOS (PAR. 001-11).
056400*
056500 01 MP-CAB.
056600    05 FILLER               PIC X(10) VALUE 'DATE'.
056700    05 FILLER               PIC X(10) VALUE 'DAY'.
056800    05 FILLER               PIC X(08) VALUE 'SESSION'.
056900    05 FILLER               PIC X(10) VALUE 'COURSE'.
057000    05 FILLER               PIC X(08) VALUE 'ROOM'.
057100    05 FILLER               PIC X(10) VALUE 'BLOCK'.
057200    05 FILLER               PIC X(04) VALUE 'CAP.'.
057300    05 FILLER               PIC X(04) VALUE 'QTD.'.
057400    05 FILLER               PIC X(200) VALUE 'ROLL LIST'.
057500    05 FILLER               PIC X(30) VALUE SPACES.
057600*
057700 01 VG-CAB.
057800    05 FILLER               PIC X(10) VALUE 'DATE'.
057900    05 FILLER               PIC X(10) VALUE 'DAY'.
058000    05 FILLER               PIC X(08) VALUE 'SESSION'.
058100    05 FILLER               PIC X(08) VALUE 'ROOM'.
058200    05 FILLER               PIC X(04) VALUE 'CAP.'.
058300    05 FILLER               PIC X(10) VALUE 'BLOCK'.
058400    05 FILLER               PIC X(04) VALUE 'USED'.
058500    05 FILLER               PIC X(05) VALUE 'VAC.'.
058600    05 FILLER               PIC X(20) VALUE SPACES.
058700*
058800*  LINHAS DE SAIDA DO MAPA E DE VAGAS (VIDE PAR. 017-06/017-13)
058900*
059000 01 WS-LISTA-ROLL           PIC X(200) VALUE SPACES.
059100 77 WS-PONTEIRO-LISTA       PIC 9(03) COMP VALUE ZERO.
059200*
059300*  LINHA DE MENSAGEM DO RUNLOG (LIVRE, MONTADA VIA STRING)
059400*
059500 01 LG001.
059600    05 LG1-TEXTO            PIC X(120).
059700    05 FILLER               PIC X(12) VALUE SPACES.
059800*
059900 PROCEDURE      DIVISION.
060000
060100*================================================================*
060200 000-00-INICIO              SECTION.
060300*================================================================*
060400     PERFORM 001-00-ABRIR-ARQUIVOS.
060500     PERFORM 002-00-OBTER-DATA-HORA.
060600     PERFORM 002-01-LER-PARAMETRO.
060700     PERFORM 003-00-CARREGAR-SALAS.
060800     PERFORM 004-00-CARREGAR-ROLNOME.
060900     PERFORM 006-00-CARREGAR-MATRICULA.
061000     PERFORM 007-00-PROCESSAR-GRADE.
061100     PERFORM 019-00-FECHAR-ARQUIVOS.
061200     STOP RUN.
061300
061400*================================================================*
061500 001-00-ABRIR-ARQUIVOS      SECTION.
061600*================================================================*
061700     MOVE FS-ABERTURA       TO FS-OPERACAO.
061800     OPEN INPUT  PARAMET
061900                 GRADE
062000                 MATRIC
062100                 ROLNOME
062200                 SALAS
062300          OUTPUT MAPA
062400                 VAGAS
062500                 FOLHA
062600                 RUNLOG.
062700     PERFORM 001-01-TESTAR-FS.
062800     PERFORM 001-11-CABECALHOS-RELATORIOS.
062900
063000 001-00-FIM.                EXIT.
063100
063200*================================================================*
063300 001-01-TESTAR-FS           SECTION.
063400*================================================================*
063500     PERFORM 001-02-FS-PARAMET.
063600     PERFORM 001-03-FS-GRADE.
063700     PERFORM 001-04-FS-MATRIC.
063800     PERFORM 001-05-FS-ROLNOME.
063900     PERFORM 001-06-FS-SALAS.
064000     PERFORM 001-07-FS-MAPA.
064100     PERFORM 001-08-FS-VAGAS.
064200     PERFORM 001-09-FS-FOLHA.
064300     PERFORM 001-10-FS-RUNLOG.
064400
064500 001-01-FIM.                EXIT.
064600
064700*================================================================*
064800 001-02-FS-PARAMET          SECTION.
064900*================================================================*
065000     MOVE 'PARAMET'         TO FS-ARQUIVO.
065100     MOVE FS-PARAMET        TO FS-COD-STATUS.
065200
065300     IF FS-PARAMET NOT EQUAL '00' AND '10'
065400         PERFORM 900-00-ERRO.
065500
065600 001-02-FIM.                EXIT.
065700
065800*================================================================*
065900 001-03-FS-GRADE            SECTION.
066000*================================================================*
066100     MOVE 'GRADE'           TO FS-ARQUIVO.
066200     MOVE FS-GRADE          TO FS-COD-STATUS.
066300
066400     IF FS-GRADE NOT EQUAL '00' AND '10'
066500         PERFORM 900-00-ERRO.
066600
066700 001-03-FIM.                EXIT.
066800
066900*================================================================*
067000 001-04-FS-MATRIC           SECTION.
067100*================================================================*
067200     MOVE 'MATRIC'          TO FS-ARQUIVO.
067300     MOVE FS-MATRIC         TO FS-COD-STATUS.
067400
067500     IF FS-MATRIC NOT EQUAL '00' AND '10'
067600         PERFORM 900-00-ERRO.
067700
067800 001-04-FIM.                EXIT.
067900
068000*================================================================*
068100 001-05-FS-ROLNOME          SECTION.
068200*================================================================*
068300     MOVE 'ROLNOME'         TO FS-ARQUIVO.
068400     MOVE FS-ROLNOME        TO FS-COD-STATUS.
068500
068600     IF FS-ROLNOME NOT EQUAL '00' AND '10'
068700         PERFORM 900-00-ERRO.
068800
068900 001-05-FIM.                EXIT.
069000
069100*================================================================*
069200 001-06-FS-SALAS            SECTION.
069300*================================================================*
069400     MOVE 'SALAS'           TO FS-ARQUIVO.
069500     MOVE FS-SALAS          TO FS-COD-STATUS.
069600
069700     IF FS-SALAS NOT EQUAL '00' AND '10'
069800         PERFORM 900-00-ERRO.
069900
070000 001-06-FIM.                EXIT.
070100
070200*================================================================*
070300 001-07-FS-MAPA             SECTION.
070400*================================================================*
070500     MOVE 'MAPA'            TO FS-ARQUIVO.
070600     MOVE FS-MAPA           TO FS-COD-STATUS.
070700
070800     IF FS-MAPA NOT EQUAL '00' AND '10'
070900         PERFORM 900-00-ERRO.
071000
071100 001-07-FIM.                EXIT.
071200
071300*================================================================*
071400 001-08-FS-VAGAS            SECTION.
071500*================================================================*
071600     MOVE 'VAGAS'           TO FS-ARQUIVO.
071700     MOVE FS-VAGAS          TO FS-COD-STATUS.
071800
071900     IF FS-VAGAS NOT EQUAL '00' AND '10'
072000         PERFORM 900-00-ERRO.
072100
072200 001-08-FIM.                EXIT.
072300
072400*================================================================*
072500 001-09-FS-FOLHA            SECTION.
072600*================================================================*
072700     MOVE 'FOLHA'           TO FS-ARQUIVO.
072800     MOVE FS-FOLHA          TO FS-COD-STATUS.
072900
073000     IF FS-FOLHA NOT EQUAL '00' AND '10'
073100         PERFORM 900-00-ERRO.
073200
073300 001-09-FIM.                EXIT.
073400
073500*================================================================*
073600 001-10-FS-RUNLOG           SECTION.
073700*================================================================*
073800     MOVE 'RUNLOG'          TO FS-ARQUIVO.
073900     MOVE FS-RUNLOG         TO FS-COD-STATUS.
074000
074100     IF FS-RUNLOG NOT EQUAL '00' AND '10'
074200         PERFORM 900-00-ERRO.
074300
074400 001-10-FIM.                EXIT.
074500
074600*================================================================*
074700 001-11-CABECALHOS-RELATORIOS SECTION.
074800*================================================================*
074900     MOVE FS-GRAVACAO        TO FS-OPERACAO.
075000     WRITE REG-MAPA          FROM MP-CAB.
075100     PERFORM 001-07-FS-MAPA.
075200
075300     WRITE REG-VAGAS         FROM VG-CAB.
075400     PERFORM 001-08-FS-VAGAS.
075500
075600 001-11-FIM.                EXIT.
075700
075800*================================================================*
075900 002-00-OBTER-DATA-HORA     SECTION.
076000*================================================================*
076100*    CAPTURA DATA/HORA DO SISTEMA (ACCEPT ... FROM DATE/TIME) E
076200*    APLICA JANELA DE SECULO - AJUSTE Y2K (CHAMADO 1077/1999),    CH107799
076300*    EM LINHA COM A ROTINA DO IT8F01.
076400*
076500     ACCEPT WS-DATA-06      FROM DATE.
076600     ACCEPT WS-HORA-08      FROM TIME.
076700
076800     IF WS-DATA-06-AA        LESS 50
076900         MOVE 20             TO WS-SEC-PREFIXO
077000     ELSE
077100         MOVE 19             TO WS-SEC-PREFIXO.
077200
077300     STRING WS-SEC-PREFIXO   DELIMITED BY SIZE
077400            WS-DATA-06-AA    DELIMITED BY SIZE
077500            INTO WS-ANO-SYS.
077600     MOVE WS-DATA-06-MM      TO WS-MES-SYS.
077700     MOVE WS-DATA-06-DD      TO WS-DIA-SYS.
077800     MOVE WS-HORA-08 (1:2)   TO WS-HOR-SYS.
077900     MOVE WS-HORA-08 (3:2)   TO WS-MIN-SYS.
078000
078100 002-00-FIM.                EXIT.
078200
078300*================================================================*
078400 002-01-LER-PARAMETRO       SECTION.
078500*================================================================*
078600*    REGISTRO UNICO DO ARQUIVO PARAMET (MODO DENSE/SPARSE E
078700*    FOLGA DE LUGARES).  SE O ARQUIVO VIER VAZIO, PREVALECEM OS
078800*    VALORES-DEFAULT DECLARADOS NA WORKING-STORAGE (DENSE, SEM
078900*    FOLGA) - VIDE HISTORICO, 14/03/1994.                         PARAM94 
079000*
079100     MOVE FS-LEITURA         TO FS-OPERACAO.
079200     READ PARAMET.
079300
079400     IF FS-PARAMET EQUAL '00'
079500         MOVE PM-MODO        TO WS-MODO
079600         MOVE PM-FOLGA       TO WS-FOLGA
079700     ELSE
079800         PERFORM 001-02-FS-PARAMET.
079900
080000 002-01-FIM.                EXIT.
080100
080200*================================================================*
080300 003-00-CARREGAR-SALAS      SECTION.
080400*================================================================*
080500*    CARREGA O CADASTRO DE SALAS (ARQUIVO SALAS) NA TABELA
080600*    IT8-TAB-SALAS, DERIVANDO O ANDAR E REGISTRANDO O BLOCO NA
080700*    TABELA DE BLOCOS DISTINTOS (ORDEM DE PRIMEIRA OCORRENCIA).
080800*
080900     MOVE ZERO               TO IT8-QT-SALAS.
081000     MOVE ZERO               TO IT8-QT-BLOCOS.
081100     PERFORM 003-01-LER-SALA.
081200     PERFORM 003-02-TRATAR-SALA
081300         UNTIL FS-SALAS EQUAL '10'.
081400
081500 003-00-FIM.                EXIT.
081600
081700*================================================================*
081800 003-01-LER-SALA            SECTION.
081900*================================================================*
082000     MOVE FS-LEITURA         TO FS-OPERACAO.
082100     READ SALAS.
082200
082300     IF FS-SALAS NOT EQUAL '10'
082400         PERFORM 001-06-FS-SALAS.
082500
082600 003-01-FIM.                EXIT.
082700
082800*================================================================*
082900 003-02-TRATAR-SALA         SECTION.
083000*================================================================*
083100     ADD 1                   TO IT8-QT-SALAS.
083200     MOVE RM-NUM-SALA        TO IT8-SL-NUM       (IT8-QT-SALAS).
083300     MOVE RM-CAPACIDADE      TO IT8-SL-CAPACIDADE (IT8-QT-SALAS).
083400     MOVE RM-BLOCO           TO IT8-SL-BLOCO     (IT8-QT-SALAS).
083500     MOVE ZERO               TO IT8-SL-USO       (IT8-QT-SALAS).
083600     MOVE ZERO               TO IT8-SL-USOCURSO  (IT8-QT-SALAS).
083700
083800     MOVE IT8-QT-SALAS       TO IT8-IX-SALA.
083900     PERFORM 003-03-CALCULAR-ANDAR.
084000
084100     IF IT8-SL-CAPACIDADE (IT8-QT-SALAS) GREATER WS-FOLGA
084200         COMPUTE IT8-SL-CAPEFET (IT8-QT-SALAS) =
084300             IT8-SL-CAPACIDADE (IT8-QT-SALAS) - WS-FOLGA
084400     ELSE
084500         MOVE ZERO           TO IT8-SL-CAPEFET (IT8-QT-SALAS).
084600
084700     PERFORM 003-04-REGISTRAR-BLOCO.
084800     PERFORM 003-01-LER-SALA.
084900
085000 003-02-FIM.                EXIT.
085100
085200*================================================================*
085300 003-03-CALCULAR-ANDAR      SECTION.
085400*================================================================*
085500*    ANDAR DERIVADO DO NUMERO DA SALA (TRIMADO): SE TIVER 5 OU
085600*    MAIS CARACTERES, TODOS NUMERICOS, COMECANDO POR "10", O
085700*    ANDAR E' 10; SENAO, SE TIVER 4 OU MAIS CARACTERES E O
085800*    PRIMEIRO FOR NUMERICO, O ANDAR E' AQUELE PRIMEIRO DIGITO;
085900*    CASO CONTRARIO, ANDAR 0.  CORRECAO CHAMADO 0512/1997: O      CH051297
086000*    PRIMEIRO DIGITO, NAO O SEGUNDO, DA O ANDAR DE UMA SALA DE
086100*    4 CARACTERES.
086200*    CORRECAO CHAMADO 7014/2012: O ELSE ACIMA NUNCA ERA           CH701412
086300*    ALCANCADO PARA SALA DE 4 DIGITOS POR FALTA DE END-IF NOS
086400*    IFS ANINHADOS; A LOGICA FOI REESCRITA COM END-IF EXPLICITO.
086500*
086600     MOVE IT8-SL-NUM (IT8-IX-SALA) TO WS-SALA-NUM-AUX.
086700     MOVE ZERO               TO WS-SALA-LEN.
086800     INSPECT WS-SALA-NUM-AUX
086900         TALLYING WS-SALA-LEN FOR CHARACTERS
087000             BEFORE INITIAL SPACE.
087100     MOVE ZERO               TO IT8-SL-ANDAR (IT8-IX-SALA).
087200
087300     IF WS-SALA-LEN GREATER OR EQUAL 5
087400    AND WS-SALA-NUM-AUX (1:WS-SALA-LEN) NUMERIC
087500         IF WS-SALA-DIG1 EQUAL 1 AND WS-SALA-DIG2 EQUAL 0
087600             MOVE 10          TO IT8-SL-ANDAR (IT8-IX-SALA)
087700         ELSE
087800             IF WS-SALA-LEN GREATER OR EQUAL 4
087900                AND WS-SALA-NUM-AUX (1:1) NUMERIC
088000                 MOVE WS-SALA-DIG1 TO IT8-SL-ANDAR (IT8-IX-SALA)
088100             END-IF
088200         END-IF
088300     ELSE
088400         IF WS-SALA-LEN GREATER OR EQUAL 4
088500            AND WS-SALA-NUM-AUX (1:1) NUMERIC
088600             MOVE WS-SALA-DIG1 TO IT8-SL-ANDAR (IT8-IX-SALA)
088700         END-IF
088800     END-IF.
088900
089000 003-03-FIM.                EXIT.
089100
089200*================================================================*
089300 003-04-REGISTRAR-BLOCO     SECTION.
089400*================================================================*
089500     MOVE 'N'                TO WS-ACHOU-SW.
089600     PERFORM 003-05-TESTAR-BLOCO
089700         VARYING IT8-IX-BLOCO FROM 1 BY 1
089800         UNTIL IT8-IX-BLOCO GREATER IT8-QT-BLOCOS
089900            OR WS-ACHOU.
090000
090100     IF WS-NAO-ACHOU
090200         ADD 1                TO IT8-QT-BLOCOS
090300         MOVE IT8-SL-BLOCO (IT8-QT-SALAS)
090400                              TO IT8-BLOCO-NOME (IT8-QT-BLOCOS).
090500
090600 003-04-FIM.                EXIT.
090700
090800*================================================================*
090900 003-05-TESTAR-BLOCO        SECTION.
091000*================================================================*
091100     IF IT8-BLOCO-NOME (IT8-IX-BLOCO) EQUAL
091200        IT8-SL-BLOCO (IT8-QT-SALAS)
091300         MOVE 'S'             TO WS-ACHOU-SW.
091400
091500 003-05-FIM.                EXIT.
091600
091700*================================================================*
091800 004-00-CARREGAR-ROLNOME    SECTION.
091900*================================================================*
092000*    CARREGA O CADASTRO ROLL/NOME E DEIXA A TABELA ORDENADA POR
092100*    ROLL (PARAGRAFO 005-00) PARA A PESQUISA BINARIA DA FOLHA
092200*    DE CHAMADA.
092300*
092400     MOVE ZERO               TO IT8-QT-ROLNOME.
092500     PERFORM 004-01-LER-ROLNOME.
092600     PERFORM 004-02-TRATAR-ROLNOME
092700         UNTIL FS-ROLNOME EQUAL '10'.
092800     PERFORM 005-00-ORDENAR-ROLNOME.
092900
093000 004-00-FIM.                EXIT.
093100
093200*================================================================*
093300 004-01-LER-ROLNOME         SECTION.
093400*================================================================*
093500     MOVE FS-LEITURA         TO FS-OPERACAO.
093600     READ ROLNOME.
093700
093800     IF FS-ROLNOME NOT EQUAL '10'
093900         PERFORM 001-05-FS-ROLNOME.
094000
094100 004-01-FIM.                EXIT.
094200
094300*================================================================*
094400 004-02-TRATAR-ROLNOME      SECTION.
094500*================================================================*
094600     ADD 1                   TO IT8-QT-ROLNOME.
094700     MOVE RN-ROLL            TO IT8-RN-ROLL (IT8-QT-ROLNOME).
094800     MOVE RN-NOME            TO IT8-RN-NOME (IT8-QT-ROLNOME).
094900     PERFORM 004-01-LER-ROLNOME.
095000
095100 004-02-FIM.                EXIT.
095200
095300*================================================================*
095400 005-00-ORDENAR-ROLNOME     SECTION.
095500*================================================================*
095600*    ORDENACAO POR SELECAO, ROLL CRESCENTE.
095700*
095800     PERFORM 005-01-PASSO-EXTERNO
095900         VARYING IT8-IX-EXT FROM 1 BY 1
096000         UNTIL IT8-IX-EXT GREATER IT8-QT-ROLNOME.
096100
096200 005-00-FIM.                EXIT.
096300
096400*================================================================*
096500 005-01-PASSO-EXTERNO       SECTION.
096600*================================================================*
096700     MOVE IT8-IX-EXT         TO IT8-IX-MAIOR.
096800     PERFORM 005-02-PASSO-INTERNO
096900         VARYING IT8-IX-INT FROM IT8-IX-EXT BY 1
097000         UNTIL IT8-IX-INT GREATER IT8-QT-ROLNOME.
097100
097200     IF IT8-IX-MAIOR NOT EQUAL IT8-IX-EXT
097300         PERFORM 005-03-TROCAR.
097400
097500 005-01-FIM.                EXIT.
097600
097700*================================================================*
097800 005-02-PASSO-INTERNO       SECTION.
097900*================================================================*
098000     IF IT8-RN-ROLL (IT8-IX-INT) LESS IT8-RN-ROLL (IT8-IX-MAIOR)
098100         MOVE IT8-IX-INT     TO IT8-IX-MAIOR.
098200
098300 005-02-FIM.                EXIT.
098400
098500*================================================================*
098600 005-03-TROCAR              SECTION.
098700*================================================================*
098800     MOVE IT8-RN (IT8-IX-EXT)   TO IT8-RN-TEMP.
098900     MOVE IT8-RN (IT8-IX-MAIOR) TO IT8-RN (IT8-IX-EXT).
099000     MOVE IT8-RN-TEMP           TO IT8-RN (IT8-IX-MAIOR).
099100
099200 005-03-FIM.                EXIT.
099300
099400*================================================================*
099500 006-00-CARREGAR-MATRICULA  SECTION.
099600*================================================================*
099700*    CARREGA TODAS AS MATRICULAS (ARQUIVO MATRIC) UMA UNICA VEZ;
099800*    A ORDEM DE LEITURA NAO E' SIGNIFICATIVA (VIDE COPIA IT8EENR)
099900*    - A TABELA E' VARRIDA POR DISCIPLINA A CADA SESSAO.
100000*
100100     MOVE ZERO               TO IT8-QT-MATRICULA.
100200     PERFORM 006-01-LER-MATRICULA.
100300     PERFORM 006-02-TRATAR-MATRICULA
100400         UNTIL FS-MATRIC EQUAL '10'.
100500
100600 006-00-FIM.                EXIT.
100700
100800*================================================================*
100900 006-01-LER-MATRICULA       SECTION.
101000*================================================================*
101100     MOVE FS-LEITURA         TO FS-OPERACAO.
101200     READ MATRIC.
101300
101400     IF FS-MATRIC NOT EQUAL '10'
101500         PERFORM 001-04-FS-MATRIC.
101600
101700 006-01-FIM.                EXIT.
101800
101900*================================================================*
102000 006-02-TRATAR-MATRICULA    SECTION.
102100*================================================================*
102200     ADD 1                   TO IT8-QT-MATRICULA.
102300     MOVE EN-DISCIPLINA      TO IT8-MT-DISCIPLINA
102400                                 (IT8-QT-MATRICULA).
102500     MOVE EN-ROLL            TO IT8-MT-ROLL
102600                                 (IT8-QT-MATRICULA).
102700     PERFORM 006-01-LER-MATRICULA.
102800
102900 006-02-FIM.                EXIT.
103000
103100*================================================================*
103200 007-00-PROCESSAR-GRADE     SECTION.
103300*================================================================*
103400*    PERCORRE A GRADE DE PROVAS (ARQUIVO GRADE); UM REGISTRO DE
103500*    DATA EM BRANCO ENCERRA A GRADE UTIL (VIDE PAR. 007-02).
103600*
103700     PERFORM 007-01-LER-GRADE.
103800     PERFORM 007-02-TRATAR-GRADE
103900         UNTIL FS-GRADE EQUAL '10'.
104000
104100 007-00-FIM.                EXIT.
104200
104300*================================================================*
104400 007-01-LER-GRADE           SECTION.
104500*================================================================*
104600     MOVE FS-LEITURA         TO FS-OPERACAO.
104700     READ GRADE.
104800
104900     IF FS-GRADE NOT EQUAL '10'
105000         PERFORM 001-03-FS-GRADE.
105100
105200 007-01-FIM.                EXIT.
105300
105400*================================================================*
105500 007-02-TRATAR-GRADE        SECTION.
105600*================================================================*
105700     IF TT-DATA NOT EQUAL SPACES
105800         MOVE TT-MANHA        TO WS-STRING-SESSAO
105900         MOVE 'Morning '      TO WS-SESSAO-NOME
106000         PERFORM 008-00-PROCESSAR-SESSAO
106100
106200         MOVE TT-NOITE        TO WS-STRING-SESSAO
106300         MOVE 'Evening '      TO WS-SESSAO-NOME
106400         PERFORM 008-00-PROCESSAR-SESSAO.
106500
106600     PERFORM 007-01-LER-GRADE.
106700
106800 007-02-FIM.                EXIT.
106900
107000*================================================================*
107100 008-00-PROCESSAR-SESSAO    SECTION.
107200*================================================================*
107300*    MOTOR DE UMA SESSAO (DATA + MANHA OU NOITE): PARSE DAS
107400*    DISCIPLINAS, COLETA DE MATRICULADOS, DETECCAO DE CHOQUE,
107500*    CONFERENCIA DE CAPACIDADE, ALOCACAO E SAIDAS.
107600*
107700     MOVE 'S'                 TO WS-SESSAO-VALIDA-SW.
107800     MOVE ZERO                TO IT8-QT-DISCIPLINAS.
107900     MOVE ZERO                TO IT8-QT-PARES.
108000
108100     IF WS-STRING-SESSAO EQUAL SPACES
108200         GO TO 008-00-FIM.
108300
108400*    CHAMADO 7255/2013: COMPARACAO FEITA SOBRE UMA COPIA EM       CH725513
108500*    CAIXA ALTA, POIS A GRADE PODE TRAZER 'NO EXAM' EM QUALQUER
108600*    COMBINACAO DE MAIUSCULAS/MINUSCULAS.
108700     MOVE WS-STRING-SESSAO (1:7)   TO WS-SESSAO-CHAVE-MAIUS.
108800     INSPECT WS-SESSAO-CHAVE-MAIUS
108900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
109000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
109100
109200     IF WS-SESSAO-CHAVE-MAIUS EQUAL 'NO EXAM'
109300         GO TO 008-00-FIM.
109400
109500     PERFORM 008-01-PARSE-STRING-SESSAO.
109600
109700     IF IT8-QT-DISCIPLINAS EQUAL ZERO
109800         GO TO 008-00-FIM.
109900
110000     PERFORM 009-00-COLETAR-MATRICULADOS.
110100     PERFORM 010-00-DETECTAR-CONFLITO.
110200
110300     IF WS-SESSAO-INVALIDA
110400         PERFORM 018-01-LOG-SESSAO-IGNORADA
110500         GO TO 008-00-FIM.
110600
110700     PERFORM 011-00-RESETAR-ALOCADOR.
110800     PERFORM 012-00-VERIFICAR-CAPACIDADE-TOTAL.
110900
111000     IF WS-SESSAO-INVALIDA
111100         PERFORM 018-01-LOG-SESSAO-IGNORADA
111200         GO TO 008-00-FIM.
111300
111400     PERFORM 013-00-ORDENAR-DISCIPLINAS.
111500     PERFORM 014-00-ALOCAR-DISCIPLINAS.
111600     PERFORM 016-00-VERIFICAR-VIOLACAO.
111700
111800     IF WS-SESSAO-INVALIDA
111900         PERFORM 018-01-LOG-SESSAO-IGNORADA
112000         GO TO 008-00-FIM.
112100
112200     PERFORM 017-00-GERAR-SAIDAS.
112300     PERFORM 018-00-LOG-TOTAL-SESSAO.
112400
112500 008-00-FIM.                EXIT.
112600
112700*================================================================*
112800 008-01-PARSE-STRING-SESSAO SECTION.
112900*================================================================*
113000*    QUEBRA WS-STRING-SESSAO EM CODIGOS DE DISCIPLINA SEPARADOS
113100*    POR ";", IGNORANDO TOKENS VAZIOS.  UNSTRING ITERATIVO COM
113200*    PONTEIRO PROPRIO (SEM FUNCTION, SEM INLINE PERFORM).
113300*
113400     MOVE 1                   TO WS-PONTEIRO.
113500     PERFORM 008-02-EXTRAIR-TOKEN
113600         UNTIL WS-PONTEIRO GREATER 80.
113700
113800 008-01-FIM.                EXIT.
113900
114000*================================================================*
114100 008-02-EXTRAIR-TOKEN       SECTION.
114200*================================================================*
114300     MOVE SPACES              TO WS-TOKEN.
114400     UNSTRING WS-STRING-SESSAO DELIMITED BY ';'
114500         INTO WS-TOKEN
114600         WITH POINTER WS-PONTEIRO.
114700
114800     PERFORM 008-03-LIMPAR-TOKEN.
114900
115000     IF WS-TOKEN-LIMPO NOT EQUAL SPACES
115100         PERFORM 008-04-REGISTRAR-DISCIPLINA.
115200
115300 008-02-FIM.                EXIT.
115400
115500*================================================================*
115600 008-03-LIMPAR-TOKEN        SECTION.
115700*================================================================*
115800*    REMOVE, NO MAXIMO, UM ESPACO INICIAL DO TOKEN (FORMATACAO
115900*    USUAL DO ARQUIVO GRADE APOS O ";").  LIMITACAO CONHECIDA:
116000*    NAO TRATA MAIS DE UM ESPACO INICIAL.
116100*
116200     IF WS-TOKEN (1:1) EQUAL SPACE
116300         MOVE WS-TOKEN (2:79) TO WS-TOKEN-LIMPO
116400     ELSE
116500         MOVE WS-TOKEN        TO WS-TOKEN-LIMPO.
116600
116700 008-03-FIM.                EXIT.
116800
116900*================================================================*
117000 008-04-REGISTRAR-DISCIPLINA SECTION.
117100*================================================================*
117200     ADD 1                    TO IT8-QT-DISCIPLINAS.
117300     MOVE WS-TOKEN-LIMPO (1:10)
117400                      TO IT8-DC-CODIGO (IT8-QT-DISCIPLINAS).
117500     MOVE ZERO                TO IT8-DC-QTD (IT8-QT-DISCIPLINAS).
117600
117700 008-04-FIM.                EXIT.
117800
117900*================================================================*
118000 009-00-COLETAR-MATRICULADOS SECTION.
118100*================================================================*
118200*    PARA CADA DISCIPLINA DA SESSAO, VARRE O CADASTRO DE
118300*    MATRICULAS (JA EM MEMORIA) E MONTA A FATIA CORRESPONDENTE
118400*    EM IT8-TAB-PARES-SESSAO, DEIXANDO-A ORDENADA POR ROLL.
118500*
118600     PERFORM 009-01-COLETAR-UM-CURSO
118700         VARYING IT8-DC-ATUAL FROM 1 BY 1
118800         UNTIL IT8-DC-ATUAL GREATER IT8-QT-DISCIPLINAS.
118900
119000 009-00-FIM.                EXIT.
119100
119200*================================================================*
119300 009-01-COLETAR-UM-CURSO    SECTION.
119400*================================================================*
119500     COMPUTE IT8-DC-INICIO (IT8-DC-ATUAL) = IT8-QT-PARES + 1.
119600
119700     PERFORM 009-02-VARRER-MATRICULA
119800         VARYING IT8-IX-MATRICULA FROM 1 BY 1
119900         UNTIL IT8-IX-MATRICULA GREATER IT8-QT-MATRICULA.
120000
120100     PERFORM 009-03-ORDENAR-FATIA.
120200
120300 009-01-FIM.                EXIT.
120400
120500*================================================================*
120600 009-02-VARRER-MATRICULA    SECTION.
120700*================================================================*
120800     IF IT8-MT-DISCIPLINA (IT8-IX-MATRICULA) EQUAL
120900        IT8-DC-CODIGO (IT8-DC-ATUAL)
121000         ADD 1                TO IT8-QT-PARES
121100         ADD 1                TO IT8-DC-QTD (IT8-DC-ATUAL)
121200         MOVE IT8-MT-ROLL (IT8-IX-MATRICULA)
121300                              TO IT8-PS-ROLL (IT8-QT-PARES)
121400         MOVE IT8-DC-CODIGO (IT8-DC-ATUAL)
121500                              TO IT8-PS-DISCIPLINA (IT8-QT-PARES).
121600
121700 009-02-FIM.                EXIT.
121800
121900*================================================================*
122000 009-03-ORDENAR-FATIA       SECTION.
122100*================================================================*
122200*    ORDENACAO POR SELECAO, ROLL CRESCENTE, LIMITADA A FATIA
122300*    [IT8-DC-INICIO, IT8-DC-INICIO + IT8-DC-QTD - 1] DA
122400*    DISCIPLINA CORRENTE.
122500*
122600     IF IT8-DC-QTD (IT8-DC-ATUAL) GREATER 1
122700         PERFORM 009-04-PASSO-EXTERNO-FATIA
122800             VARYING IT8-IX-EXT FROM IT8-DC-INICIO (IT8-DC-ATUAL)
122900                 BY 1
123000             UNTIL IT8-IX-EXT GREATER
123100                 IT8-DC-INICIO (IT8-DC-ATUAL) +
123200                 IT8-DC-QTD    (IT8-DC-ATUAL) - 1.
123300
123400 009-03-FIM.                EXIT.
123500
123600*================================================================*
123700 009-04-PASSO-EXTERNO-FATIA SECTION.
123800*================================================================*
123900     MOVE IT8-IX-EXT          TO IT8-IX-MAIOR.
124000     PERFORM 009-05-PASSO-INTERNO-FATIA
124100         VARYING IT8-IX-INT FROM IT8-IX-EXT BY 1
124200         UNTIL IT8-IX-INT GREATER
124300             IT8-DC-INICIO (IT8-DC-ATUAL) +
124400             IT8-DC-QTD    (IT8-DC-ATUAL) - 1.
124500
124600     IF IT8-IX-MAIOR NOT EQUAL IT8-IX-EXT
124700         PERFORM 009-06-TROCAR-FATIA.
124800
124900 009-04-FIM.                EXIT.
125000
125100*================================================================*
125200 009-05-PASSO-INTERNO-FATIA SECTION.
125300*================================================================*
125400     IF IT8-PS-ROLL (IT8-IX-INT) LESS IT8-PS-ROLL (IT8-IX-MAIOR)
125500         MOVE IT8-IX-INT      TO IT8-IX-MAIOR.
125600
125700 009-05-FIM.                EXIT.
125800
125900*================================================================*
126000 009-06-TROCAR-FATIA        SECTION.
126100*================================================================*
126200     MOVE IT8-PS (IT8-IX-EXT)   TO IT8-PS-TEMP.
126300     MOVE IT8-PS (IT8-IX-MAIOR) TO IT8-PS (IT8-IX-EXT).
126400     MOVE IT8-PS-TEMP           TO IT8-PS (IT8-IX-MAIOR).
126500
126600 009-06-FIM.                EXIT.
126700
126800*================================================================*
126900 010-00-DETECTAR-CONFLITO   SECTION.
127000*================================================================*
127100*    DETECCAO DE CHOQUE POR VARREDURA DUPLA (O(N**2)) SOBRE OS
127200*    PARES DA SESSAO - A ORDEM NAO IMPORTA AQUI, DIFERENTE DA
127300*    FATIA POR DISCIPLINA USADA NA CHAMADA E NO MAPA.  QUALQUER
127400*    ALUNO PRESENTE EM DUAS DISCIPLINAS DA MESMA SESSAO ANULA A
127500*    SESSAO INTEIRA.
127600*
127700     IF IT8-QT-PARES LESS 2
127800         GO TO 010-00-FIM.
127900
128000     PERFORM 010-01-VARRER-EXTERNA
128100         VARYING IT8-IX-EXT FROM 1 BY 1
128200         UNTIL IT8-IX-EXT GREATER IT8-QT-PARES.
128300
128400 010-00-FIM.                EXIT.
128500
128600*================================================================*
128700 010-01-VARRER-EXTERNA      SECTION.
128800*================================================================*
128900     IF IT8-IX-EXT LESS IT8-QT-PARES
129000         PERFORM 010-02-VARRER-INTERNA
129100             VARYING IT8-IX-INT FROM IT8-IX-EXT + 1 BY 1
129200             UNTIL IT8-IX-INT GREATER IT8-QT-PARES.
129300
129400 010-01-FIM.                EXIT.
129500
129600*================================================================*
129700 010-02-VARRER-INTERNA      SECTION.
129800*================================================================*
129900     IF IT8-PS-ROLL (IT8-IX-EXT) EQUAL IT8-PS-ROLL (IT8-IX-INT)
130000    AND IT8-PS-DISCIPLINA (IT8-IX-EXT) NOT EQUAL
130100        IT8-PS-DISCIPLINA (IT8-IX-INT)
130200         MOVE 'N'             TO WS-SESSAO-VALIDA-SW
130300         PERFORM 010-03-LOG-CONFLITO.
130400
130500 010-02-FIM.                EXIT.
130600
130700*================================================================*
130800 010-03-LOG-CONFLITO        SECTION.
130900*================================================================*
131000     MOVE SPACES              TO LG001.
131100     STRING 'CLASH: ROLL ' DELIMITED BY SIZE
131200            IT8-PS-ROLL (IT8-IX-EXT) DELIMITED BY SPACE
131300            ' IN ' DELIMITED BY SIZE
131400            IT8-PS-DISCIPLINA (IT8-IX-EXT) DELIMITED BY SPACE
131500            ' AND ' DELIMITED BY SIZE
131600            IT8-PS-DISCIPLINA (IT8-IX-INT) DELIMITED BY SPACE
131700            INTO LG1-TEXTO.
131800
131900     MOVE FS-GRAVACAO         TO FS-OPERACAO.
132000     WRITE REG-RUNLOG          FROM LG001.
132100     PERFORM 001-10-FS-RUNLOG.
132200
132300 010-03-FIM.                EXIT.
132400
132500*================================================================*
132600 011-00-RESETAR-ALOCADOR    SECTION.
132700*================================================================*
132800*    ZERA O USO DE TODAS AS SALAS PARA A SESSAO CORRENTE; A
132900*    CAPACIDADE EFETIVA (BRUTA MENOS FOLGA) JA FOI CALCULADA
133000*    UMA UNICA VEZ NO CARREGAMENTO (PAR. 003-02), POIS A FOLGA
133100*    E' CONSTANTE NA RODADA.
133200*
133300     PERFORM 011-01-ZERAR-USO-SALA
133400         VARYING IT8-IX-SALA FROM 1 BY 1
133500         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
133600
133700     MOVE ZERO                TO IT8-QT-ALOCACAO.
133800
133900 011-00-FIM.                EXIT.
134000
134100*================================================================*
134200 011-01-ZERAR-USO-SALA      SECTION.
134300*================================================================*
134400     MOVE ZERO                TO IT8-SL-USO (IT8-IX-SALA).
134500
134600 011-01-FIM.                EXIT.
134700
134800*================================================================*
134900 012-00-VERIFICAR-CAPACIDADE-TOTAL SECTION.
135000*================================================================*
135100*    SE O TOTAL DE ALUNOS DA SESSAO SUPERAR O TOTAL DE
135200*    CAPACIDADE EFETIVA DE TODAS AS SALAS, A SESSAO E' ANULADA
135300*    ANTES MESMO DE TENTAR ALOCAR.
135400*
135500     MOVE ZERO                TO IT8-TOTAL-ALUNOS-SESSAO.
135600     PERFORM 012-01-SOMAR-ALUNOS
135700         VARYING IT8-DC-ATUAL FROM 1 BY 1
135800         UNTIL IT8-DC-ATUAL GREATER IT8-QT-DISCIPLINAS.
135900
136000     MOVE ZERO                TO IT8-TOTAL-CAP-SESSAO.
136100     PERFORM 012-02-SOMAR-CAPACIDADE
136200         VARYING IT8-IX-SALA FROM 1 BY 1
136300         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
136400
136500     IF IT8-TOTAL-ALUNOS-SESSAO GREATER IT8-TOTAL-CAP-SESSAO
136600         MOVE 'N'              TO WS-SESSAO-VALIDA-SW
136700         PERFORM 012-03-LOG-CAPACIDADE-INSUFICIENTE.
136800
136900 012-00-FIM.                EXIT.
137000
137100*================================================================*
137200 012-01-SOMAR-ALUNOS        SECTION.
137300*================================================================*
137400     ADD IT8-DC-QTD (IT8-DC-ATUAL) TO IT8-TOTAL-ALUNOS-SESSAO.
137500
137600 012-01-FIM.                EXIT.
137700
137800*================================================================*
137900 012-02-SOMAR-CAPACIDADE    SECTION.
138000*================================================================*
138100     ADD IT8-SL-CAPEFET (IT8-IX-SALA) TO IT8-TOTAL-CAP-SESSAO.
138200
138300 012-02-FIM.                EXIT.
138400
138500*================================================================*
138600 012-03-LOG-CAPACIDADE-INSUFICIENTE SECTION.
138700*================================================================*
138800     MOVE SPACES               TO LG001.
138900     STRING 'INSUFFICIENT CAPACITY FOR SESSION ' DELIMITED BY SIZE
139000            WS-SESSAO-NOME     DELIMITED BY SPACE
139100            ' ON '             DELIMITED BY SIZE
139200            TT-DATA            DELIMITED BY SPACE
139300            INTO LG1-TEXTO.
139400
139500     MOVE FS-GRAVACAO          TO FS-OPERACAO.
139600     WRITE REG-RUNLOG           FROM LG001.
139700     PERFORM 001-10-FS-RUNLOG.
139800
139900 012-03-FIM.                EXIT.
140000
140100*================================================================*
140200 013-00-ORDENAR-DISCIPLINAS SECTION.
140300*================================================================*
140400*    ORDENACAO POR SELECAO DAS DISCIPLINAS DA SESSAO, POR
140500*    QUANTIDADE DE MATRICULADOS DECRESCENTE.  IT8-DC-INICIO
140600*    "VIAJA" JUNTO NA TROCA, ENTAO A FATIA JA ORDENADA POR ROLL
140700*    (PAR. 009-03) CONTINUA VALIDA APOS ESTA ORDENACAO.
140800*
140900     PERFORM 013-01-PASSO-EXTERNO
141000         VARYING IT8-IX-EXT FROM 1 BY 1
141100         UNTIL IT8-IX-EXT GREATER IT8-QT-DISCIPLINAS.
141200
141300 013-00-FIM.                EXIT.
141400
141500*================================================================*
141600 013-01-PASSO-EXTERNO       SECTION.
141700*================================================================*
141800     MOVE IT8-IX-EXT         TO IT8-IX-MAIOR.
141900     PERFORM 013-02-PASSO-INTERNO
142000         VARYING IT8-IX-INT FROM IT8-IX-EXT BY 1
142100         UNTIL IT8-IX-INT GREATER IT8-QT-DISCIPLINAS.
142200
142300     IF IT8-IX-MAIOR NOT EQUAL IT8-IX-EXT
142400         PERFORM 013-03-TROCAR.
142500
142600 013-01-FIM.                EXIT.
142700
142800*================================================================*
142900 013-02-PASSO-INTERNO       SECTION.
143000*================================================================*
143100     IF IT8-DC-QTD (IT8-IX-INT) GREATER IT8-DC-QTD (IT8-IX-MAIOR)
143200         MOVE IT8-IX-INT     TO IT8-IX-MAIOR.
143300
143400 013-02-FIM.                EXIT.
143500
143600*================================================================*
143700 013-03-TROCAR              SECTION.
143800*================================================================*
143900     MOVE IT8-DC (IT8-IX-EXT)   TO IT8-DC-TEMP.
144000     MOVE IT8-DC (IT8-IX-MAIOR) TO IT8-DC (IT8-IX-EXT).
144100     MOVE IT8-DC-TEMP           TO IT8-DC (IT8-IX-MAIOR).
144200
144300 013-03-FIM.                EXIT.
144400
144500*================================================================*
144600 014-00-ALOCAR-DISCIPLINAS  SECTION.
144700*================================================================*
144800     PERFORM 015-00-ALOCAR-UM-CURSO
144900         VARYING IT8-DC-ATUAL FROM 1 BY 1
145000         UNTIL IT8-DC-ATUAL GREATER IT8-QT-DISCIPLINAS.
145100
145200 014-00-FIM.                EXIT.
145300
145400*================================================================*
145500 015-00-ALOCAR-UM-CURSO     SECTION.
145600*================================================================*
145700*    MOTOR DE ALOCACAO DE UMA DISCIPLINA: ZERA O USO POR
145800*    DISCIPLINA (MODO SPARSE), ESCOLHE O PREDIO, ORDENA AS SUAS
145900*    SALAS, RODA AS DUAS PASSADAS DE ATRIBUICAO E, SE SOBRAR
146000*    ALUNO, REPASSA PARA OS DEMAIS PREDIOS.
146100*
146200     MOVE ZERO                TO IT8-DC-RESTANTE (IT8-DC-ATUAL).
146300     MOVE IT8-DC-QTD (IT8-DC-ATUAL)
146400                               TO IT8-DC-RESTANTE (IT8-DC-ATUAL).
146500     MOVE IT8-DC-INICIO (IT8-DC-ATUAL)
146600                               TO IT8-DC-CURSOR (IT8-DC-ATUAL).
146700
146800     IF IT8-DC-RESTANTE (IT8-DC-ATUAL) EQUAL ZERO
146900         GO TO 015-00-FIM.
147000
147100     PERFORM 015-01-ZERAR-USO-CURSO
147200         VARYING IT8-IX-SALA FROM 1 BY 1
147300         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
147400
147500     PERFORM 015-03-ESCOLHER-PREDIO.
147600     PERFORM 015-05-MONTAR-ORDEM-PREDIO.
147700
147800     IF IT8-QT-ORDEM GREATER ZERO
147900         PERFORM 015-07-ORDENAR-POR-CAP-ANDAR.
148000
148100     IF IT8-QT-ORDEM GREATER ZERO
148200         MOVE IT8-SL-ANDAR (IT8-ORD-IX (1)) TO IT8-ANDAR-REF
148300         PERFORM 015-08-ORDENAR-POR-DISTANCIA
148400         PERFORM 015-13-PASSAGEM-1
148500         PERFORM 015-15-PASSAGEM-2.
148600
148700     IF IT8-DC-RESTANTE (IT8-DC-ATUAL) GREATER ZERO
148800         PERFORM 015-17-MONTAR-ORDEM-OUTROS-PREDIOS
148900         IF IT8-QT-ORDEM GREATER ZERO
149000             PERFORM 015-19-ORDENAR-OUTROS-PREDIOS
149100             PERFORM 015-13-PASSAGEM-1
149200             PERFORM 015-15-PASSAGEM-2.
149300
149400 015-00-FIM.                EXIT.
149500
149600*================================================================*
149700 015-01-ZERAR-USO-CURSO     SECTION.
149800*================================================================*
149900     MOVE ZERO                TO IT8-SL-USOCURSO (IT8-IX-SALA).
150000
150100 015-01-FIM.                EXIT.
150200
150300*================================================================*
150400 015-03-ESCOLHER-PREDIO     SECTION.
150500*================================================================*
150600*    PRIMEIRO PREDIO (NA ORDEM DE PRIMEIRA OCORRENCIA NO
150700*    ARQUIVO SALAS) CUJA CAPACIDADE DISPONIVEL TOTAL COMPORTE A
150800*    DISCIPLINA INTEIRA; SE NENHUM COMPORTAR, O DE MAIOR
150900*    DISPONIBILIDADE TOTAL.
151000*
151100     MOVE 'N'                 TO WS-BLOCO-CABE-SW.
151200     MOVE ZERO                TO WS-MELHOR-DISPONIVEL.
151300     MOVE SPACES              TO IT8-BLOCO-MELHOR.
151400
151500     PERFORM 015-04-TESTAR-PREDIO
151600         VARYING IT8-IX-BLOCO FROM 1 BY 1
151700         UNTIL IT8-IX-BLOCO GREATER IT8-QT-BLOCOS
151800            OR WS-BLOCO-CABE.
151900
152000     IF WS-BLOCO-CABE
152100         MOVE IT8-BLOCO-ATUAL TO IT8-BLOCO-ESCOLHIDO
152200     ELSE
152300         MOVE IT8-BLOCO-MELHOR TO IT8-BLOCO-ESCOLHIDO.
152400
152500 015-03-FIM.                EXIT.
152600
152700*================================================================*
152800 015-04-TESTAR-PREDIO       SECTION.
152900*================================================================*
153000     MOVE IT8-BLOCO-NOME (IT8-IX-BLOCO) TO IT8-BLOCO-ATUAL.
153100     MOVE ZERO                TO WS-DISPONIVEL-BLOCO.
153200
153300     PERFORM 015-12-SOMAR-DISPONIVEL-PREDIO
153400         VARYING IT8-IX-SALA FROM 1 BY 1
153500         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
153600
153700     IF WS-DISPONIVEL-BLOCO GREATER WS-MELHOR-DISPONIVEL
153800         MOVE WS-DISPONIVEL-BLOCO TO WS-MELHOR-DISPONIVEL
153900         MOVE IT8-BLOCO-ATUAL     TO IT8-BLOCO-MELHOR.
154000
154100     IF WS-DISPONIVEL-BLOCO GREATER OR EQUAL
154200        IT8-DC-RESTANTE (IT8-DC-ATUAL)
154300         MOVE 'S'              TO WS-BLOCO-CABE-SW.
154400
154500 015-04-FIM.                EXIT.
154600
154700*================================================================*
154800 015-05-MONTAR-ORDEM-PREDIO SECTION.
154900*================================================================*
155000     MOVE ZERO                TO IT8-QT-ORDEM.
155100     PERFORM 015-06-ACRESCENTAR-SE-PREDIO
155200         VARYING IT8-IX-SALA FROM 1 BY 1
155300         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
155400
155500 015-05-FIM.                EXIT.
155600
155700*================================================================*
155800 015-06-ACRESCENTAR-SE-PREDIO SECTION.
155900*================================================================*
156000     IF IT8-SL-BLOCO (IT8-IX-SALA) EQUAL IT8-BLOCO-ESCOLHIDO
156100         ADD 1                 TO IT8-QT-ORDEM
156200         MOVE IT8-IX-SALA      TO IT8-ORD-IX (IT8-QT-ORDEM).
156300
156400 015-06-FIM.                EXIT.
156500
156600*================================================================*
156700 015-07-ORDENAR-POR-CAP-ANDAR SECTION.
156800*================================================================*
156900*    1A ORDENACAO DA ORDEM DE SALAS: CAPACIDADE EFETIVA
157000*    DECRESCENTE, ANDAR CRESCENTE - SO PARA ACHAR O ANDAR DE
157100*    REFERENCIA (PRIMEIRA SALA RESULTANTE).
157200*
157300     MOVE 1                   TO WS-MODO-COMPARACAO.
157400     PERFORM 015-09-SELECAO-ORDEM
157500         VARYING IT8-IX-EXT FROM 1 BY 1
157600         UNTIL IT8-IX-EXT GREATER IT8-QT-ORDEM.
157700
157800 015-07-FIM.                EXIT.
157900
158000*================================================================*
158100 015-08-ORDENAR-POR-DISTANCIA SECTION.
158200*================================================================*
158300*    2A ORDENACAO: DISTANCIA DO ANDAR DE REFERENCIA CRESCENTE,
158400*    CAPACIDADE EFETIVA DECRESCENTE.
158500*
158600     MOVE 2                   TO WS-MODO-COMPARACAO.
158700     PERFORM 015-09-SELECAO-ORDEM
158800         VARYING IT8-IX-EXT FROM 1 BY 1
158900         UNTIL IT8-IX-EXT GREATER IT8-QT-ORDEM.
159000
159100 015-08-FIM.                EXIT.
159200
159300*================================================================*
159400 015-09-SELECAO-ORDEM       SECTION.
159500*================================================================*
159600*    PASSO EXTERNO DA ORDENACAO POR SELECAO GENERICA SOBRE O
159700*    INDICE IT8-TAB-ORDEM; O CRITERIO DE COMPARACAO E' DECIDIDO
159800*    PELO PARAGRAFO 015-11, CONFORME WS-MODO-COMPARACAO.
159900*
160000     MOVE IT8-IX-EXT          TO IT8-IX-MAIOR.
160100     PERFORM 015-10-SELECAO-INTERNA
160200         VARYING IT8-IX-INT FROM IT8-IX-EXT BY 1
160300         UNTIL IT8-IX-INT GREATER IT8-QT-ORDEM.
160400
160500     IF IT8-IX-MAIOR NOT EQUAL IT8-IX-EXT
160600         MOVE IT8-ORD-IX (IT8-IX-EXT)   TO IT8-ORD-TEMP
160700         MOVE IT8-ORD-IX (IT8-IX-MAIOR) TO IT8-ORD-IX (IT8-IX-EXT)
160800         MOVE IT8-ORD-TEMP              TO
160900              IT8-ORD-IX (IT8-IX-MAIOR).
161000
161100 015-09-FIM.                EXIT.
161200
161300*================================================================*
161400 015-10-SELECAO-INTERNA     SECTION.
161500*================================================================*
161600     PERFORM 015-11-COMPARAR-MELHOR.
161700
161800 015-10-FIM.                EXIT.
161900
162000*================================================================*
162100 015-11-COMPARAR-MELHOR     SECTION.
162200*================================================================*
162300     IF WS-MODO-CAP-ANDAR-ASC
162400         IF IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-INT)) GREATER
162500            IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-MAIOR))
162600             MOVE IT8-IX-INT  TO IT8-IX-MAIOR
162700         ELSE
162800             IF IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-INT)) EQUAL
162900                IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-MAIOR))
163000            AND IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-INT)) LESS
163100                IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-MAIOR))
163200                 MOVE IT8-IX-INT TO IT8-IX-MAIOR
163300     ELSE
163400         IF WS-MODO-DIST-CAP-DESC
163500             PERFORM 015-11-A-DIST-CAP-DESC
163600         ELSE
163700             PERFORM 015-11-B-CAP-BLOCO-ANDAR.
163800
163900 015-11-FIM.                EXIT.
164000
164100*================================================================*
164200 015-11-A-DIST-CAP-DESC     SECTION.
164300*================================================================*
164400     IF IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-INT)) GREATER
164500        IT8-ANDAR-REF
164600         COMPUTE IT8-DIST-A =
164700             IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-INT)) -
164800             IT8-ANDAR-REF
164900     ELSE
165000         COMPUTE IT8-DIST-A =
165100             IT8-ANDAR-REF -
165200             IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-INT)).
165300
165400     IF IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-MAIOR)) GREATER
165500        IT8-ANDAR-REF
165600         COMPUTE IT8-DIST-B =
165700             IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-MAIOR)) -
165800             IT8-ANDAR-REF
165900     ELSE
166000         COMPUTE IT8-DIST-B =
166100             IT8-ANDAR-REF -
166200             IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-MAIOR)).
166300
166400     IF IT8-DIST-A LESS IT8-DIST-B
166500         MOVE IT8-IX-INT      TO IT8-IX-MAIOR
166600     ELSE
166700         IF IT8-DIST-A EQUAL IT8-DIST-B
166800        AND IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-INT)) GREATER
166900            IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-MAIOR))
167000             MOVE IT8-IX-INT  TO IT8-IX-MAIOR.
167100
167200 015-11-A-FIM.              EXIT.
167300
167400*================================================================*
167500 015-11-B-CAP-BLOCO-ANDAR   SECTION.
167600*================================================================*
167700*    CRITERIO USADO NO REPASSE PARA OUTROS PREDIOS (PAR.
167800*    015-17/19): CAPACIDADE EFETIVA DECRESCENTE, BLOCO
167900*    CRESCENTE, ANDAR CRESCENTE.
168000*
168100     IF IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-INT)) GREATER
168200        IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-MAIOR))
168300         MOVE IT8-IX-INT      TO IT8-IX-MAIOR
168400     ELSE
168500         IF IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-INT)) EQUAL
168600            IT8-SL-CAPEFET (IT8-ORD-IX (IT8-IX-MAIOR))
168700             IF IT8-SL-BLOCO (IT8-ORD-IX (IT8-IX-INT)) LESS
168800                IT8-SL-BLOCO (IT8-ORD-IX (IT8-IX-MAIOR))
168900                 MOVE IT8-IX-INT TO IT8-IX-MAIOR
169000             ELSE
169100                 IF IT8-SL-BLOCO (IT8-ORD-IX (IT8-IX-INT)) EQUAL
169200                    IT8-SL-BLOCO (IT8-ORD-IX (IT8-IX-MAIOR))
169300                AND IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-INT)) LESS
169400                    IT8-SL-ANDAR (IT8-ORD-IX (IT8-IX-MAIOR))
169500                     MOVE IT8-IX-INT TO IT8-IX-MAIOR.
169600
169700 015-11-B-FIM.              EXIT.
169800
169900*================================================================*
170000 015-12-SOMAR-DISPONIVEL-PREDIO SECTION.
170100*================================================================*
170200     IF IT8-SL-BLOCO (IT8-IX-SALA) EQUAL IT8-BLOCO-ATUAL
170300         MOVE IT8-IX-SALA      TO IT8-IX-CALC-SALA
170400         PERFORM 015-20-CALCULAR-DISPONIVEL
170500         ADD WS-DISPONIVEL-CALC TO WS-DISPONIVEL-BLOCO.
170600
170700 015-12-FIM.                EXIT.
170800
170900*================================================================*
171000 015-13-PASSAGEM-1          SECTION.
171100*================================================================*
171200*    PASSAGEM 1: ASSINALA MIN(RESTANTE, DISPONIVEL) POR SALA,
171300*    NA ORDEM MONTADA, PULANDO A SALA QUANDO ISSO DEIXARIA
171400*    MENOS DE 3 ALUNOS NELA ENQUANTO AINDA HOUVER MAIS ALUNOS A
171500*    ALOCAR (REGRA DO MINIMO DE 3).
171600*
171700     PERFORM 015-14-TENTAR-SALA-PASSAGEM-1
171800         VARYING IT8-IX-ORD FROM 1 BY 1
171900         UNTIL IT8-IX-ORD GREATER IT8-QT-ORDEM
172000            OR IT8-DC-RESTANTE (IT8-DC-ATUAL) EQUAL ZERO.
172100
172200 015-13-FIM.                EXIT.
172300
172400*================================================================*
172500 015-14-TENTAR-SALA-PASSAGEM-1 SECTION.
172600*================================================================*
172700     MOVE IT8-ORD-IX (IT8-IX-ORD) TO IT8-IX-CALC-SALA.
172800     PERFORM 015-20-CALCULAR-DISPONIVEL.
172900
173000     IF WS-DISPONIVEL-CALC GREATER ZERO
173100         IF IT8-DC-RESTANTE (IT8-DC-ATUAL) LESS OR EQUAL
173200            WS-DISPONIVEL-CALC
173300             MOVE IT8-DC-RESTANTE (IT8-DC-ATUAL)
173400                                  TO IT8-QTD-A-ALOCAR
173500         ELSE
173600             MOVE WS-DISPONIVEL-CALC TO IT8-QTD-A-ALOCAR
173700
173800         IF IT8-QTD-A-ALOCAR LESS 3
173900        AND IT8-QTD-A-ALOCAR LESS IT8-DC-RESTANTE (IT8-DC-ATUAL)
174000             CONTINUE
174100         ELSE
174200             PERFORM 015-21-EFETIVAR-ALOCACAO.
174300
174400 015-14-FIM.                EXIT.
174500
174600*================================================================*
174700 015-15-PASSAGEM-2          SECTION.
174800*================================================================*
174900*    PASSAGEM 2 (FORCADA), MESMA ORDEM DE SALAS, SEM A REGRA DO
175000*    MINIMO DE 3, PARA O QUE SOBROU DA PASSAGEM 1.
175100*
175200     PERFORM 015-16-TENTAR-SALA-PASSAGEM-2
175300         VARYING IT8-IX-ORD FROM 1 BY 1
175400         UNTIL IT8-IX-ORD GREATER IT8-QT-ORDEM
175500            OR IT8-DC-RESTANTE (IT8-DC-ATUAL) EQUAL ZERO.
175600
175700 015-15-FIM.                EXIT.
175800
175900*================================================================*
176000 015-16-TENTAR-SALA-PASSAGEM-2 SECTION.
176100*================================================================*
176200     MOVE IT8-ORD-IX (IT8-IX-ORD) TO IT8-IX-CALC-SALA.
176300     PERFORM 015-20-CALCULAR-DISPONIVEL.
176400
176500     IF WS-DISPONIVEL-CALC GREATER ZERO
176600         IF IT8-DC-RESTANTE (IT8-DC-ATUAL) LESS OR EQUAL
176700            WS-DISPONIVEL-CALC
176800             MOVE IT8-DC-RESTANTE (IT8-DC-ATUAL)
176900                                  TO IT8-QTD-A-ALOCAR
177000         ELSE
177100             MOVE WS-DISPONIVEL-CALC TO IT8-QTD-A-ALOCAR
177200         PERFORM 015-21-EFETIVAR-ALOCACAO.
177300
177400 015-16-FIM.                EXIT.
177500
177600*================================================================*
177700 015-17-MONTAR-ORDEM-OUTROS-PREDIOS SECTION.
177800*================================================================*
177900     MOVE ZERO                TO IT8-QT-ORDEM.
178000     PERFORM 015-18-ACRESCENTAR-SE-OUTRO-PREDIO
178100         VARYING IT8-IX-SALA FROM 1 BY 1
178200         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
178300
178400 015-17-FIM.                EXIT.
178500
178600*================================================================*
178700 015-18-ACRESCENTAR-SE-OUTRO-PREDIO SECTION.
178800*================================================================*
178900     IF IT8-SL-BLOCO (IT8-IX-SALA) NOT EQUAL IT8-BLOCO-ESCOLHIDO
179000         ADD 1                 TO IT8-QT-ORDEM
179100         MOVE IT8-IX-SALA      TO IT8-ORD-IX (IT8-QT-ORDEM).
179200
179300 015-18-FIM.                EXIT.
179400
179500*================================================================*
179600 015-19-ORDENAR-OUTROS-PREDIOS SECTION.
179700*================================================================*
179800     MOVE 3                   TO WS-MODO-COMPARACAO.
179900     PERFORM 015-09-SELECAO-ORDEM
180000         VARYING IT8-IX-EXT FROM 1 BY 1
180100         UNTIL IT8-IX-EXT GREATER IT8-QT-ORDEM.
180200
180300 015-19-FIM.                EXIT.
180400
180500*================================================================*
180600 015-20-CALCULAR-DISPONIVEL SECTION.
180700*================================================================*
180800*    DISPONIBILIDADE DE UMA SALA (IT8-IX-CALC-SALA) PARA A
180900*    DISCIPLINA CORRENTE - MODO DENSE: CAPACIDADE EFETIVA MENOS
181000*    USO DA SALA; MODO SPARSE: O MENOR ENTRE (METADE DA
181100*    CAPACIDADE EFETIVA MENOS O USO DA SALA POR ESTA DISCIPLINA)
181200*    E (CAPACIDADE EFETIVA MENOS USO DA SALA) - CHAMADO           CH603308
181300*    6033/2008.  NUNCA NEGATIVA.
181400*
181500     IF WS-MODO-DENSO
181600         IF IT8-SL-CAPEFET (IT8-IX-CALC-SALA) GREATER
181700            IT8-SL-USO (IT8-IX-CALC-SALA)
181800             COMPUTE WS-DISPONIVEL-CALC =
181900                 IT8-SL-CAPEFET (IT8-IX-CALC-SALA) -
182000                 IT8-SL-USO    (IT8-IX-CALC-SALA)
182100         ELSE
182200             MOVE ZERO         TO WS-DISPONIVEL-CALC
182300     ELSE
182400         COMPUTE WS-CAP-METADE =
182500             IT8-SL-CAPEFET (IT8-IX-CALC-SALA) * 5 / 10
182600
182700         IF WS-CAP-METADE GREATER
182800            IT8-SL-USOCURSO (IT8-IX-CALC-SALA)
182900             COMPUTE WS-DISPONIVEL-CALC =
183000                 WS-CAP-METADE -
183100                 IT8-SL-USOCURSO (IT8-IX-CALC-SALA)
183200         ELSE
183300             MOVE ZERO         TO WS-DISPONIVEL-CALC
183400
183500         IF IT8-SL-CAPEFET (IT8-IX-CALC-SALA) GREATER
183600            IT8-SL-USO (IT8-IX-CALC-SALA)
183700             COMPUTE WS-DISPONIVEL =
183800                 IT8-SL-CAPEFET (IT8-IX-CALC-SALA) -
183900                 IT8-SL-USO    (IT8-IX-CALC-SALA)
184000         ELSE
184100             MOVE ZERO         TO WS-DISPONIVEL
184200
184300         IF WS-DISPONIVEL LESS WS-DISPONIVEL-CALC
184400             MOVE WS-DISPONIVEL TO WS-DISPONIVEL-CALC.
184500
184600 015-20-FIM.                EXIT.
184700
184800*================================================================*
184900 015-21-EFETIVAR-ALOCACAO   SECTION.
185000*================================================================*
185100*    GRAVA O RESULTADO DA ALOCACAO DESTA SALA/DISCIPLINA EM
185200*    IT8-TAB-ALOCACAO-SESSAO, AVANCA O CURSOR NA FATIA DE ROLLS
185300*    DA DISCIPLINA E ATUALIZA OS CONTADORES DE USO DA SALA.
185400*
185500     ADD 1                     TO IT8-QT-ALOCACAO.
185600     MOVE IT8-DC-CODIGO (IT8-DC-ATUAL)
185700                          TO IT8-AS-DISCIPLINA (IT8-QT-ALOCACAO).
185800     MOVE IT8-IX-CALC-SALA
185900                          TO IT8-AS-IX-SALA (IT8-QT-ALOCACAO).
186000     MOVE IT8-QTD-A-ALOCAR      TO IT8-AS-QTD (IT8-QT-ALOCACAO).
186100     MOVE IT8-DC-CURSOR (IT8-DC-ATUAL)
186200                          TO IT8-AS-INICIO (IT8-QT-ALOCACAO).
186300
186400     ADD IT8-QTD-A-ALOCAR    TO IT8-DC-CURSOR (IT8-DC-ATUAL).
186500     SUBTRACT IT8-QTD-A-ALOCAR
186600                          FROM IT8-DC-RESTANTE (IT8-DC-ATUAL).
186700     ADD IT8-QTD-A-ALOCAR    TO IT8-SL-USO (IT8-IX-CALC-SALA).
186800     ADD IT8-QTD-A-ALOCAR
186900                          TO IT8-SL-USOCURSO (IT8-IX-CALC-SALA).
187000
187100 015-21-FIM.                EXIT.
187200
187300*================================================================*
187400 016-00-VERIFICAR-VIOLACAO  SECTION.
187500*================================================================*
187600*    QUALQUER SALA COM USO ACIMA DA CAPACIDADE EFETIVA ANULA A
187700*    SESSAO INTEIRA (NAO DEVE OCORRER SE 012-00 FOI RESPEITADO,
187800*    MAS E' CONFERIDO POR SEGURANCA).
187900*
188000     PERFORM 016-01-TESTAR-SALA
188100         VARYING IT8-IX-SALA FROM 1 BY 1
188200         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
188300
188400 016-00-FIM.                EXIT.
188500
188600*================================================================*
188700 016-01-TESTAR-SALA         SECTION.
188800*================================================================*
188900     IF IT8-SL-USO (IT8-IX-SALA) GREATER
189000        IT8-SL-CAPEFET (IT8-IX-SALA)
189100         MOVE 'N'              TO WS-SESSAO-VALIDA-SW.
189200
189300 016-01-FIM.                EXIT.
189400
189500*================================================================*
189600 017-00-GERAR-SAIDAS        SECTION.
189700*================================================================*
189800*    GRAVA MAPA E FOLHA POR REGISTRO DE ALOCACAO E, EM SEGUIDA,
189900*    UM REGISTRO DE VAGAS POR SALA UTILIZADA.
190000*
190100     PERFORM 017-01-GRAVAR-SALA-DISCIPLINA
190200         VARYING IT8-IX-EXT FROM 1 BY 1
190300         UNTIL IT8-IX-EXT GREATER IT8-QT-ALOCACAO.
190400
190500     PERFORM 017-13-GRAVAR-VAGAS
190600         VARYING IT8-IX-SALA FROM 1 BY 1
190700         UNTIL IT8-IX-SALA GREATER IT8-QT-SALAS.
190800
190900 017-00-FIM.                EXIT.
191000
191100*================================================================*
191200 017-01-GRAVAR-SALA-DISCIPLINA SECTION.
191300*================================================================*
191400     PERFORM 017-06-GRAVAR-MAPA.
191500     PERFORM 017-02-GRAVAR-FOLHA.
191600
191700 017-01-FIM.                EXIT.
191800
191900*================================================================*
192000 017-02-GRAVAR-FOLHA        SECTION.
192100*================================================================*
192200     MOVE FS-GRAVACAO         TO FS-OPERACAO.
192300
192400     WRITE REG-FOLHA          FROM CAB001
192500         AFTER ADVANCING PAGE.
192600     PERFORM 001-09-FS-FOLHA.
192700
192800     MOVE TT-DATA              TO CB2-DATA.
192900     MOVE TT-DIA-SEMANA        TO CB2-DIA.
193000     MOVE WS-SESSAO-NOME       TO CB2-SESSAO.
193100     MOVE IT8-SL-NUM (IT8-AS-IX-SALA (IT8-IX-EXT)) TO CB2-SALA.
193200     MOVE IT8-AS-QTD (IT8-IX-EXT) TO CB2-QTD.
193300     WRITE REG-FOLHA           FROM CAB002.
193400     PERFORM 001-09-FS-FOLHA.
193500
193600     MOVE IT8-AS-DISCIPLINA (IT8-IX-EXT) TO CB3-DISCIPLINA.
193700     WRITE REG-FOLHA           FROM CAB003.
193800     PERFORM 001-09-FS-FOLHA.
193900
194000     WRITE REG-FOLHA           FROM LINHA-BRANCA.
194100     PERFORM 001-09-FS-FOLHA.
194200
194300     PERFORM 017-03-GRAVAR-DETALHE-ALUNO
194400         VARYING IT8-IX-INT FROM IT8-AS-INICIO (IT8-IX-EXT) BY 1
194500         UNTIL IT8-IX-INT GREATER
194600             IT8-AS-INICIO (IT8-IX-EXT) +
194700             IT8-AS-QTD    (IT8-IX-EXT) - 1.
194800
194900     WRITE REG-FOLHA           FROM LINHA-BRANCA.
195000     PERFORM 001-09-FS-FOLHA.
195100
195200     PERFORM 017-09-GRAVAR-RODAPE-TA
195300         VARYING WS-NUM-INVIGILADOR FROM 1 BY 1
195400         UNTIL WS-NUM-INVIGILADOR GREATER 5.
195500
195600     PERFORM 017-10-GRAVAR-RODAPE-INVIGILADOR
195700         VARYING WS-NUM-INVIGILADOR FROM 1 BY 1
195800         UNTIL WS-NUM-INVIGILADOR GREATER 5.
195900
196000     WRITE REG-FOLHA           FROM LINHA-BRANCA.
196100     PERFORM 001-09-FS-FOLHA.
196200
196300     WRITE REG-FOLHA           FROM ROD003.
196400     PERFORM 001-09-FS-FOLHA.
196500
196600     WRITE REG-FOLHA           FROM ROD004.
196700     PERFORM 001-09-FS-FOLHA.
196800
196900     PERFORM 017-12-GRAVAR-LINHA-TABELA
197000         VARYING WS-NUM-INVIGILADOR FROM 1 BY 1
197100         UNTIL WS-NUM-INVIGILADOR GREATER 10.
197200
197300 017-02-FIM.                EXIT.
197400
197500*================================================================*
197600 017-03-GRAVAR-DETALHE-ALUNO SECTION.
197700*================================================================*
197800     MOVE IT8-PS-ROLL (IT8-IX-INT) TO DT1-ROLL.
197900     MOVE 'N'                  TO WS-ACHOU-SW.
198000     PERFORM 017-04-PESQUISA-BINARIA.
198100
198200     IF WS-NAO-ACHOU
198300         MOVE '(name not found)' TO DT1-NOME.
198400
198500     MOVE FS-GRAVACAO           TO FS-OPERACAO.
198600     WRITE REG-FOLHA            FROM DET001.
198700     PERFORM 001-09-FS-FOLHA.
198800
198900 017-03-FIM.                EXIT.
199000
199100*================================================================*
199200 017-04-PESQUISA-BINARIA    SECTION.
199300*================================================================*
199400*    PESQUISA BINARIA DO NOME NA TABELA IT8-TAB-ROLNOME, JA EM
199500*    ORDEM DE ROLL (VIDE PAR. 005-00).
199600*
199700     MOVE 1                    TO WS-PONTEIRO.
199800     MOVE IT8-QT-ROLNOME       TO WS-TAM-STRING.
199900
200000     PERFORM 017-05-CONTINUAR-PESQUISA
200100         UNTIL WS-PONTEIRO GREATER WS-TAM-STRING
200200            OR WS-ACHOU.
200300
200400 017-04-FIM.                EXIT.
200500
200600*================================================================*
200700 017-05-CONTINUAR-PESQUISA  SECTION.
200800*================================================================*
200900     COMPUTE WS-PONTEIRO-LISTA =
201000             (WS-PONTEIRO + WS-TAM-STRING) / 2.
201100
201200     IF IT8-RN-ROLL (WS-PONTEIRO-LISTA) EQUAL
201300        IT8-PS-ROLL (IT8-IX-INT)
201400         MOVE IT8-RN-NOME (WS-PONTEIRO-LISTA) TO DT1-NOME
201500         MOVE 'S'               TO WS-ACHOU-SW
201600     ELSE
201700         IF IT8-RN-ROLL (WS-PONTEIRO-LISTA) LESS
201800            IT8-PS-ROLL (IT8-IX-INT)
201900             MOVE WS-PONTEIRO-LISTA TO WS-PONTEIRO
202000             ADD 1                  TO WS-PONTEIRO
202100         ELSE
202200             MOVE WS-PONTEIRO-LISTA TO WS-TAM-STRING
202300             SUBTRACT 1 FROM WS-TAM-STRING.
202400
202500 017-05-FIM.                EXIT.
202600
202700*================================================================*
202800 017-09-GRAVAR-RODAPE-TA    SECTION.
202900*================================================================*
203000     MOVE SPACES                TO RD1-TEXTO.
203100     STRING 'TA ' DELIMITED BY SIZE
203200            WS-NUM-INVIGILADOR DELIMITED BY SIZE
203300            ':'  DELIMITED BY SIZE
203400            INTO RD1-TEXTO.
203500
203600     MOVE FS-GRAVACAO            TO FS-OPERACAO.
203700     WRITE REG-FOLHA             FROM ROD001.
203800     PERFORM 001-09-FS-FOLHA.
203900
204000 017-09-FIM.                EXIT.
204100
204200*================================================================*
204300 017-10-GRAVAR-RODAPE-INVIGILADOR SECTION.
204400*================================================================*
204500     MOVE SPACES                TO RD2-TEXTO.
204600     STRING 'INVIGILATOR ' DELIMITED BY SIZE
204700            WS-NUM-INVIGILADOR DELIMITED BY SIZE
204800            ':'  DELIMITED BY SIZE
204900            INTO RD2-TEXTO.
205000
205100     MOVE FS-GRAVACAO            TO FS-OPERACAO.
205200     WRITE REG-FOLHA             FROM ROD002.
205300     PERFORM 001-09-FS-FOLHA.
205400
205500 017-10-FIM.                EXIT.
205600
205700*================================================================*
205800 017-12-GRAVAR-LINHA-TABELA SECTION.
205900*================================================================*
206000     MOVE WS-NUM-INVIGILADOR    TO RD5-NUM.
206100
206200     MOVE FS-GRAVACAO            TO FS-OPERACAO.
206300     WRITE REG-FOLHA             FROM ROD005.
206400     PERFORM 001-09-FS-FOLHA.
206500
206600 017-12-FIM.                EXIT.
206700
206800*================================================================*
206900 017-06-GRAVAR-MAPA         SECTION.
207000*================================================================*
207100     MOVE SPACES                TO REG-MAPA.
207200     MOVE TT-DATA                TO ST-DATA.
207300     MOVE TT-DIA-SEMANA          TO ST-DIA-SEMANA.
207400     MOVE WS-SESSAO-NOME         TO ST-SESSAO.
207500     MOVE IT8-AS-DISCIPLINA (IT8-IX-EXT) TO ST-DISCIPLINA.
207600     MOVE IT8-SL-NUM (IT8-AS-IX-SALA (IT8-IX-EXT)) TO ST-NUM-SALA.
207700     MOVE IT8-SL-BLOCO (IT8-AS-IX-SALA (IT8-IX-EXT)) TO ST-BLOCO.
207800     MOVE IT8-SL-CAPACIDADE (IT8-AS-IX-SALA (IT8-IX-EXT))
207900                                 TO ST-CAPACIDADE.
208000     MOVE IT8-AS-QTD (IT8-IX-EXT) TO ST-QTD-ALOCADA.
208100
208200     PERFORM 017-07-MONTAR-LISTA-ROLL.
208300     MOVE WS-LISTA-ROLL           TO ST-LISTA-ROLL.
208400
208500     MOVE FS-GRAVACAO             TO FS-OPERACAO.
208600     WRITE REG-MAPA.
208700     PERFORM 001-07-FS-MAPA.
208800
208900 017-06-FIM.                EXIT.
209000
209100*================================================================*
209200 017-07-MONTAR-LISTA-ROLL   SECTION.
209300*================================================================*
209400*    JUNTA OS ROLLS DA FATIA ALOCADA (JA ORDENADOS POR ROLL,
209500*    VIDE PAR. 009-03) SEPARADOS POR ";".
209600*
209700     MOVE SPACES                 TO WS-LISTA-ROLL.
209800     MOVE 1                      TO WS-PONTEIRO-LISTA.
209900
210000     PERFORM 017-08-ACRESCENTAR-ROLL
210100         VARYING IT8-IX-INT FROM IT8-AS-INICIO (IT8-IX-EXT) BY 1
210200         UNTIL IT8-IX-INT GREATER
210300             IT8-AS-INICIO (IT8-IX-EXT) +
210400             IT8-AS-QTD    (IT8-IX-EXT) - 1.
210500
210600 017-07-FIM.                EXIT.
210700
210800*================================================================*
210900 017-08-ACRESCENTAR-ROLL    SECTION.
211000*================================================================*
211100     IF IT8-IX-INT GREATER IT8-AS-INICIO (IT8-IX-EXT)
211200         STRING ';' DELIMITED BY SIZE
211300                INTO WS-LISTA-ROLL
211400                WITH POINTER WS-PONTEIRO-LISTA.
211500
211600     STRING IT8-PS-ROLL (IT8-IX-INT) DELIMITED BY SPACE
211700            INTO WS-LISTA-ROLL
211800            WITH POINTER WS-PONTEIRO-LISTA.
211900
212000 017-08-FIM.                EXIT.
212100
212200*================================================================*
212300 017-13-GRAVAR-VAGAS        SECTION.
212400*================================================================*
212500     IF IT8-SL-USO (IT8-IX-SALA) GREATER ZERO
212600         MOVE SPACES              TO REG-VAGAS
212700         MOVE TT-DATA             TO SL-DATA
212800         MOVE TT-DIA-SEMANA       TO SL-DIA-SEMANA
212900         MOVE WS-SESSAO-NOME      TO SL-SESSAO
213000         MOVE IT8-SL-NUM (IT8-IX-SALA) TO SL-NUM-SALA
213100         MOVE IT8-SL-CAPACIDADE (IT8-IX-SALA) TO SL-CAPACIDADE
213200         MOVE IT8-SL-BLOCO (IT8-IX-SALA)      TO SL-BLOCO
213300         MOVE IT8-SL-USO (IT8-IX-SALA)        TO SL-QTD-ALOCADA
213400         COMPUTE SL-SOBRA =
213500             IT8-SL-CAPACIDADE (IT8-IX-SALA) -
213600             IT8-SL-USO        (IT8-IX-SALA)
213700
213800         MOVE FS-GRAVACAO         TO FS-OPERACAO
213900         WRITE REG-VAGAS
214000         PERFORM 001-08-FS-VAGAS.
214100
214200 017-13-FIM.                EXIT.
214300
214400*================================================================*
214500 018-00-LOG-TOTAL-SESSAO    SECTION.
214600*================================================================*
214700*    LINHA INFORMATIVA DO RUNLOG COM O TOTAL DE ALUNOS ALOCADOS
214800*    NA SESSAO - NAO EXISTE NA FONTE ORIGINAL, ACRESCENTADA POR
214900*    CONVENIENCIA DE ACOMPANHAMENTO DA RODADA (CHAMADO 6621).     CH662111
215000*
215100     MOVE SPACES                 TO LG001.
215200     STRING 'SESSION ' DELIMITED BY SIZE
215300            WS-SESSAO-NOME       DELIMITED BY SPACE
215400            ' ON '               DELIMITED BY SIZE
215500            TT-DATA              DELIMITED BY SPACE
215600            ' - STUDENTS ALLOCATED: ' DELIMITED BY SIZE
215700            IT8-TOTAL-ALUNOS-SESSAO DELIMITED BY SIZE
215800            INTO LG1-TEXTO.
215900
216000     MOVE FS-GRAVACAO             TO FS-OPERACAO.
216100     WRITE REG-RUNLOG              FROM LG001.
216200     PERFORM 001-10-FS-RUNLOG.
216300
216400 018-00-FIM.                EXIT.
216500
216600*================================================================*
216700 018-01-LOG-SESSAO-IGNORADA SECTION.
216800*================================================================*
216900     MOVE SPACES                 TO LG001.
217000     STRING 'SESSION ' DELIMITED BY SIZE
217100            WS-SESSAO-NOME       DELIMITED BY SPACE
217200            ' ON '               DELIMITED BY SIZE
217300            TT-DATA              DELIMITED BY SPACE
217400            ' IGNORED - NO OUTPUT GENERATED' DELIMITED BY SIZE
217500            INTO LG1-TEXTO.
217600
217700     MOVE FS-GRAVACAO             TO FS-OPERACAO.
217800     WRITE REG-RUNLOG              FROM LG001.
217900     PERFORM 001-10-FS-RUNLOG.
218000
218100 018-01-FIM.                EXIT.
218200
218300*================================================================*
218400 019-00-FECHAR-ARQUIVOS     SECTION.
218500*================================================================*
218600     MOVE FS-FECHAMENTO          TO FS-OPERACAO.
218700     CLOSE PARAMET
218800           GRADE
218900           MATRIC
219000           ROLNOME
219100           SALAS
219200           MAPA
219300           VAGAS
219400           FOLHA
219500           RUNLOG.
219600     PERFORM 001-01-TESTAR-FS.
219700
219800     DISPLAY 'IT8E01 - PROGRAMA ENCERRADO COM SUCESSO EM '
219900             WS-DATA-ALT-COMPACTA.
220000
220100 019-00-FIM.                EXIT.
220200
220300*================================================================*
220400 900-00-ERRO                SECTION.
220500*================================================================*
220600     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
220700     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
220800     DISPLAY '* PROGRAMA ENCERRADO'
220900     STOP RUN.
221000
221100 900-00-FIM.                EXIT.
