000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IT8F01.
000300 AUTHOR.        JOAO BATISTA SILVEIRA.
000400 INSTALLATION.  INSTITUTO DE TECNOLOGIA - NPD.
000500 DATE-WRITTEN.  10/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.
000800*
000900* ALOCACAO DE ALUNOS A DOCENTES ORIENTADORES POR MERITO (CGPA)
001000* E ORDEM DE PREFERENCIA, EM COORTES DO TAMANHO DO QUADRO DE
001100* DOCENTES, COM APURACAO DE ESTATISTICA DE ATENDIMENTO DA
001200* PREFERENCIA E RESUMO DA RODADA.
001300*
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES                                        *
001600*----------------------------------------------------------------*
001700* 10/04/1989  OT   ESCRITA ORIGINAL DO PROGRAMA.                 *ORIGINAL
001800* 02/05/1989  OT   CORRIGIDA LEITURA DE CADDOC COM ARQUIVO VAZIO.*CADDOC89
001900* 19/09/1990  OT   INCLUIDO CALCULO DE MEDIA DE ALUNOS POR       *MEDIA90 
002000*              DOCENTE NO FECHAMENTO DO RELATORIO RESUMO.        *
002100* 22/11/1991  OT   PASSA A GRAVAR ARQUIVO ALOCACAO (SAIDA        *ALOC91  
002200*              DETALHADA POR ALUNO) ALEM DO RESUMO.              *
002300* 14/03/1994  JBS  INCLUIDO ARQUIVO ESTATIS (CONTAGEM DE ALUNOS  *ESTAT94 
002400*              ALOCADOS POR ORDEM DE PREFERENCIA).               *
002500* 30/08/1994  JBS  CORRIGIDO DESEMPATE DE ORDEM DE PREFERENCIA   *CH023194
002600*              (CHAMADO 0231) - PASSAVA A FRENTE O DOCENTE DE    *
002700*              MAIOR INDICE NO CADASTRO EM VEZ DO MENOR.         *
002800* 19/02/1999  JBS  AJUSTE Y2K NAS COPIAS IT8FSTU/IT8FFAC/IT8FASG.*CH107799
002900* 07/08/2003  MCN  CHAMADO 4471 - QUADRO DE DOCENTES AMPLIADO    *CH447103
003000*              DE 12 PARA 18 (TABELAS E ARQUIVOS).               *
003100* 07/08/2003  MCN  REVISTA A ROTINA DE ORDENACAO POR MERITO PARA *CH447103
003200*              GARANTIR ESTABILIDADE EM CASO DE EMPATE DE CGPA.  *
003300* 03/02/2011  MCN  CHAMADO 6620 - RESUMO PASSA A TRAZER TAMBEM A *CH662011
003400*              MEDIA DE ORDEM DE PREFERENCIA ATENDIDA NA RODADA. *
003500* 04/09/2013  MCN  CHAMADO 7311 - SPECIAL-NAMES PADRONIZADO COM  *CH731113
003600*              OS DEMAIS FONTES DO NPD (DECIMAL-POINT IS COMMA), *
003700*              EM LINHA COM O IT8E01.                            *
003800*----------------------------------------------------------------*
003900*
004000 ENVIRONMENT    DIVISION.
004100 CONFIGURATION  SECTION.
004200 SPECIAL-NAMES.
004300                DECIMAL-POINT IS COMMA.
004400*
004500 INPUT-OUTPUT   SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT     CADDOC      ASSIGN TO DISK
004900                            ORGANIZATION LINE SEQUENTIAL
005000                            ACCESS SEQUENTIAL
005100                            FILE STATUS FS-CADDOC.
005200*
005300     SELECT     ALUPREF     ASSIGN TO DISK
005400                            ORGANIZATION LINE SEQUENTIAL
005500                            ACCESS SEQUENTIAL
005600                            FILE STATUS FS-ALUPREF.
005700*
005800     SELECT     ALOCACAO    ASSIGN TO DISK
005900                            ORGANIZATION LINE SEQUENTIAL
006000                            ACCESS SEQUENTIAL
006100                            FILE STATUS FS-ALOCACAO.
006200*
006300     SELECT     ESTATIS     ASSIGN TO DISK
006400                            ORGANIZATION LINE SEQUENTIAL
006500                            ACCESS SEQUENTIAL
006600                            FILE STATUS FS-ESTATIS.
006700*
006800     SELECT     RESUMO      ASSIGN TO DISK
006900                            ORGANIZATION LINE SEQUENTIAL
007000                            ACCESS SEQUENTIAL
007100                            FILE STATUS FS-RESUMO.
007200*
007300 DATA           DIVISION.
007400 FILE           SECTION.
007500*
007600 FD CADDOC
007700    RECORD      CONTAINS    20 CHARACTERS
007800    RECORDING   MODE        IS F
007900    LABEL       RECORD      IS STANDARD
008000    DATA        RECORD      IS REG-DOCENTE
008100    VALUE OF FILE-ID IS "ARQUIVOS/CADDOC.TXT".
008200*    A ORDEM DE LEITURA DO ARQUIVO CADDOC E SIGNIFICATIVA: E' O
008300*    CRITERIO DE DESEMPATE QUANDO DOIS DOCENTES RECEBEM DE UM
008400*    ALUNO A MESMA ORDEM DE PREFERENCIA (VIDE PARAGRAFO 006-05).
008500*    REGISTRO SEM FILLER: OS 20 BYTES SAO TODOS OCUPADOS PELO
008600*    NOME DO DOCENTE, LARGURA FIXA DO LEIAUTE EXTERNO DO ARQUIVO
008700*    CADDOC (NAO HA SOBRA DE POSICAO A PREENCHER).
008800 01  REG-DOCENTE.
008900     05  FC-NOME-DOCENTE         PIC X(20).
009000*
009100 FD ALUPREF
009200    RECORD      CONTAINS    115 CHARACTERS
009300    RECORDING   MODE        IS F
009400    LABEL       RECORD      IS STANDARD
009500    DATA        RECORD      IS REG-PREF-ALUNO
009600    VALUE OF FILE-ID IS "ARQUIVOS/ALUPREF.TXT".
009700*    CAMPOS ALFANUMERICOS ALINHADOS A ESQUERDA, COMPLETADOS COM
009800*    BRANCOS.  SP-TAB-PREF-ORD(K) = ORDEM DE PREFERENCIA DADA
009900*    PELO ALUNO AO DOCENTE DE POSICAO K NO ARQUIVO CADDOC; SO AS
010000*    PRIMEIRAS QT-FACULDADES POSICOES SAO CONSIDERADAS.
010100 01  REG-PREF-ALUNO.
010200     05  SP-ROLL                 PIC X(12).
010300     05  SP-NOME                 PIC X(30).
010400     05  SP-EMAIL                PIC X(30).
010500     05  SP-CGPA                 PIC 9(02)V9(02).
010600     05  SP-TAB-PREF-ORD         OCCURS 18 TIMES
010700                                 PIC 9(02).
010800     05  FILLER                  PIC X(03).
010900*
011000 FD ALOCACAO
011100    RECORD      CONTAINS    114 CHARACTERS
011200    RECORDING   MODE        IS F
011300    LABEL       RECORD      IS OMITTED
011400    DATA        RECORD      IS REG-ALOCACAO
011500    VALUE OF FILE-ID IS "ARQUIVOS/ALOCACAO.TXT".
011600*    GRAVADO NA ORDEM DE PROCESSAMENTO (MERITO DECRESCENTE POR
011700*    COORTE) - VIDE PARAGRAFO 006-00.  AS-CGPA E' EDITADO COM
011800*    O PONTO DECIMAL DO SITE (VIRGULA, VIDE SPECIAL-NAMES).
011900 01  REG-ALOCACAO.
012000     05  AS-ROLL                 PIC X(12).
012100     05  AS-NOME                 PIC X(30).
012200     05  AS-EMAIL                PIC X(30).
012300     05  AS-CGPA                 PIC 9(02),9(02).
012400     05  AS-DOCENTE-ALOC         PIC X(20).
012500     05  AS-ORDEM-PREF           PIC 9(02).
012600     05  FILLER                  PIC X(15).
012700*
012800 FD ESTATIS
012900    RECORD      CONTAINS    100 CHARACTERS
013000    RECORDING   MODE        IS F
013100    LABEL       RECORD      IS OMITTED
013200    DATA        RECORD      IS REG-ESTATIS
013300    VALUE OF FILE-ID IS "ARQUIVOS/ESTATIS.TXT".
013400*    FS-TAB-CONT(K) = QUANTIDADE DE ALUNOS ALOCADOS AO DOCENTE
013500*    NA ORDEM DE PREFERENCIA K (K = 1 A 18).  REG-ESTATIS-BRUTO
013600*    E' A MESMA AREA VISTA COMO UMA UNICA CADEIA, USADA PELO
013700*    PARAGRAFO 001-00 PARA ZERAR O REGISTRO INTEIRO ANTES DE
013800*    MONTAR A LINHA DE UM DOCENTE (MOVE ZEROS/SPACES DE UMA SO
013900*    VEZ).
014000 01  REG-ESTATIS.
014100     05  FS-NOME-DOCENTE         PIC X(20).
014200     05  FS-TAB-CONT             OCCURS 18 TIMES
014300                                 PIC 9(04).
014400     05  FILLER                  PIC X(08).
014500 01  REG-ESTATIS-BRUTO  REDEFINES  REG-ESTATIS  PIC X(100).
014600*
014700 FD RESUMO
014800    RECORD      CONTAINS    80 CHARACTERS
014900    RECORDING   MODE        IS F
015000    LABEL       RECORD      IS OMITTED
015100    DATA        RECORD      IS REG-RESUMO
015200    VALUE OF FILE-ID IS "ARQUIVOS/RESUMO.TXT".
015300*    UM REGISTRO POR DOCENTE COM PELO MENOS 1 ALUNO ALOCADO,
015400*    SEGUIDO DAS LINHAS DE FECHAMENTO DA RODADA (TOTAIS E
015500*    MEDIAS), GRAVADAS PELO PARAGRAFO 008-00.  REGISTRO
015600*    GENERICO DE 80 POSICOES; AS LINHAS DE DOCENTE E DE
015700*    FECHAMENTO SAO MONTADAS EM AREAS PROPRIAS DE WORKING-
015800*    STORAGE (SU00N) E GRAVADAS COM WRITE ... FROM.
015900 01  REG-RESUMO                  PIC X(80).
016000*
016100 WORKING-STORAGE SECTION.
016200*
016300*  AREA PARA OBTER DATA E HORA DE PROCESSAMENTO
016400*
016500 01 WS-DATA-HORARIO-SYS.
016600    05 WS-DATA-SYS.
016700       10 WS-ANO-SYS        PIC 9(04).
016800       10 WS-MES-SYS        PIC 9(02).
016900       10 WS-DIA-SYS        PIC 9(02).
017000    05 WS-HORARIO-SYS.
017100       10 WS-HOR-SYS        PIC 9(02).
017200       10 WS-MIN-SYS        PIC 9(02).
017300    05 FILLER               PIC X(09).
017400*
017500*  VISAO COMPACTA DA DATA/HORARIO, USADA NA MENSAGEM DE ENCERRA-
017600*  MENTO DO PROGRAMA (DISPLAY) SEM PRECISAR RECOMPOR OS CAMPOS.
017700*
017800 01 WS-DATA-ALT REDEFINES WS-DATA-HORARIO-SYS.
017900    05 WS-DATA-ALT-COMPACTA PIC 9(08).
018000    05 FILLER               PIC X(13).
018100*
018200*  AREAS DE CAPTURA DA DATA/HORA VIA ACCEPT (VIDE PAR. 002-00)
018300*
018400 77 WS-DATA-06              PIC 9(06).
018500 77 WS-HORA-08               PIC 9(08).
018600 77 WS-SEC-PREFIXO           PIC 9(02).
018700*
018800* FILE STATUS
018900*
019000 77 FS-CADDOC               PIC X(02) VALUE SPACES.
019100 77 FS-ALUPREF              PIC X(02) VALUE SPACES.
019200 77 FS-ALOCACAO             PIC X(02) VALUE SPACES.
019300 77 FS-ESTATIS              PIC X(02) VALUE SPACES.
019400 77 FS-RESUMO               PIC X(02) VALUE SPACES.
019500 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
019600 77 FS-ARQUIVO              PIC X(08) VALUE SPACES.
019700 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
019800 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
019900 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
020000 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
020100 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
020200*
020300*  CONTADORES E SUBSCRITOS
020400*
020500 77 IT8-QT-FACULDADES       PIC 9(02) COMP VALUE ZERO.
020600 77 IT8-QT-ALUNOS           PIC 9(04) COMP VALUE ZERO.
020700 77 IT8-IX-FAC              PIC 9(02) COMP VALUE ZERO.
020800 77 IT8-IX-ALU              PIC 9(04) COMP VALUE ZERO.
020900 77 IT8-IX-K                PIC 9(02) COMP VALUE ZERO.
021000 77 IT8-IX-RANK             PIC 9(02) COMP VALUE ZERO.
021100 77 IT8-IX-EXT              PIC 9(04) COMP VALUE ZERO.
021200 77 IT8-IX-INT              PIC 9(04) COMP VALUE ZERO.
021300 77 IT8-IX-MAIOR            PIC 9(04) COMP VALUE ZERO.
021400 77 IT8-COORTE-INI          PIC 9(04) COMP VALUE ZERO.
021500 77 IT8-COORTE-FIM          PIC 9(04) COMP VALUE ZERO.
021600 77 ACUM-SOMA-ORDEM         PIC 9(07) COMP VALUE ZERO.
021700 77 WS-ACHOU-SW             PIC X     VALUE 'N'.
021800    88 WS-ACHOU                       VALUE 'S'.
021900    88 WS-NAO-ACHOU                   VALUE 'N'.
022000*
022100*  TABELA DE DOCENTES (QUADRO DE ORIENTADORES DA RODADA)
022200*
022300 01 IT8-TAB-DOCENTES.
022400    05 IT8-DOCENTE          OCCURS 18 TIMES.
022500       10 IT8-FAC-NOME      PIC X(20).
022600       10 IT8-FAC-USADO     PIC X(01) VALUE 'N'.
022700          88 IT8-FAC-LIVRE            VALUE 'N'.
022800          88 IT8-FAC-OCUPADO          VALUE 'S'.
022900    05 FILLER               PIC X(04) VALUE SPACES.
023000*
023100*  QUANTIDADE DE ALUNOS ALOCADOS A CADA DOCENTE NA RODADA
023200*  (USADA PARA DECIDIR SE O DOCENTE ENTRA NO RESUMO)
023300*
023400 01 IT8-TAB-QTD-DOC.
023500    05 IT8-QTD-DOC          OCCURS 18 TIMES PIC 9(04) COMP.
023600    05 FILLER               PIC X(04) VALUE SPACES.
023700*
023800*  CONTAGEM DE ALUNOS ALOCADOS POR DOCENTE X ORDEM DE
023900*  PREFERENCIA ATENDIDA (1 A 18), ACUMULADA DURANTE O
024000*  PROCESSAMENTO DAS COORTES E DESCARREGADA NO ARQUIVO ESTATIS.
024100*
024200 01 IT8-TAB-ESTATISTICA.
024300    05 IT8-ESTAT-DOC        OCCURS 18 TIMES.
024400       10 IT8-ESTAT-CONT    OCCURS 18 TIMES PIC 9(04) COMP.
024500    05 FILLER               PIC X(04) VALUE SPACES.
024600*
024700*  TABELA DE ALUNOS COM PREFERENCIAS, ORDENADA POR MERITO
024800*  (CGPA DECRESCENTE) NO PARAGRAFO 004-00 E DEPOIS ALOCADA
024900*  COORTE A COORTE NO PARAGRAFO 005-00.  IT8-AL-SEQ GUARDA A
025000*  ORDEM ORIGINAL DE LEITURA, USADA COMO CRITERIO DE DESEMPATE
025100*  PARA MANTER A ORDENACAO ESTAVEL.
025200*
025300 01 IT8-TAB-ALUNOS.
025400    05 IT8-ALUNO            OCCURS 2000 TIMES.
025500       10 IT8-AL-ROLL       PIC X(12).
025600       10 IT8-AL-NOME       PIC X(30).
025700       10 IT8-AL-EMAIL      PIC X(30).
025800       10 IT8-AL-CGPA       PIC 9(02)V9(02).
025900       10 IT8-AL-PREF       OCCURS 18 TIMES PIC 9(02).
026000       10 IT8-AL-SEQ        PIC 9(04) COMP.
026100       10 IT8-AL-DOCENTE    PIC X(20).
026200       10 IT8-AL-ORDEM      PIC 9(02).
026300    05 FILLER               PIC X(04) VALUE SPACES.
026400*
026500*  AREA DE TROCA USADA PELA ORDENACAO POR SELECAO (PARAGRAFO
026600*  004-03); DEVE TER O MESMO TAMANHO DE UMA OCORRENCIA DE
026700*  IT8-ALUNO.
026800*
026900 01 IT8-ALUNO-TEMP.
027000    05 IT8-ALT-ROLL         PIC X(12).
027100    05 IT8-ALT-NOME         PIC X(30).
027200    05 IT8-ALT-EMAIL        PIC X(30).
027300    05 IT8-ALT-CGPA         PIC 9(02)V9(02).
027400    05 IT8-ALT-PREF         OCCURS 18 TIMES PIC 9(02).
027500    05 IT8-ALT-SEQ          PIC 9(04) COMP.
027600    05 IT8-ALT-DOCENTE      PIC X(20).
027700    05 IT8-ALT-ORDEM        PIC 9(02).
027800*
027900*  AREAS DE CALCULO DAS MEDIAS DO FECHAMENTO (PARAGRAFO 008-00).
028000*  O VALOR E' CALCULADO JA MULTIPLICADO POR 10 (OU POR 100) E
028100*  ARREDONDADO; A VISAO REDEFINIDA SEPARA OS DIGITOS INTEIROS
028200*  DOS DECIMAIS PARA MONTAGEM DA LINHA DE IMPRESSAO, SEM
028300*  DEPENDER DE PONTO DECIMAL IMPLICITO NA EDICAO.
028400*
028500 01 WS-MEDIA-FAC-EDITADA.
028600    05 WS-MEDIA-FAC-INT     PIC 9(03).
028700    05 WS-MEDIA-FAC-DEC     PIC 9(01).
028800 01 WS-MEDIA-FAC-NUM REDEFINES WS-MEDIA-FAC-EDITADA
028900                         PIC 9(04).
029000*
029100 01 WS-MEDIA-PREF-EDITADA.
029200    05 WS-MEDIA-PREF-INT    PIC 9(02).
029300    05 WS-MEDIA-PREF-DEC    PIC 9(02).
029400 01 WS-MEDIA-PREF-NUM REDEFINES WS-MEDIA-PREF-EDITADA
029500                         PIC 9(04).
029600*
029700*  LINHAS DO RELATORIO DE RESUMO (ARQUIVO RESUMO)
029800*
029900 01  SU001.
030000    05 FILLER               PIC X(10) VALUE 'DOCENTE  :'.
030100    05 SU001-NOME           PIC X(20).
030200    05 FILLER               PIC X(10) VALUE SPACES.
030300    05 FILLER               PIC X(18) VALUE
030400       'ALUNOS ALOCADOS : '.
030500    05 SU001-QTD            PIC ZZZ9.
030600    05 FILLER               PIC X(18) VALUE SPACES.
030700*
030800 01  SU002.
030900    05 FILLER               PIC X(20) VALUE
031000       'TOTAL STUDENTS    : '.
031100    05 SU002-QTD            PIC ZZZZ9.
031200    05 FILLER               PIC X(55) VALUE SPACES.
031300*
031400 01  SU003.
031500    05 FILLER               PIC X(20) VALUE
031600       'TOTAL FACULTIES   : '.
031700    05 SU003-QTD            PIC ZZ9.
031800    05 FILLER               PIC X(57) VALUE SPACES.
031900*
032000 01  SU004.
032100    05 FILLER               PIC X(20) VALUE
032200       'AVG PER FACULTY   : '.
032300    05 SU004-INT            PIC ZZ9.
032400    05 FILLER               PIC X     VALUE '.'.
032500    05 SU004-DEC            PIC 9.
032600    05 FILLER               PIC X(55) VALUE SPACES.
032700*
032800 01  SU005.
032900    05 FILLER               PIC X(20) VALUE
033000       'AVG PREF RANK     : '.
033100    05 SU005-INT            PIC Z9.
033200    05 FILLER               PIC X     VALUE '.'.
033300    05 SU005-DEC            PIC 99.
033400    05 FILLER               PIC X(55) VALUE SPACES.
033500*
033600 PROCEDURE      DIVISION.
033700
033800*================================================================*
033900 000-00-INICIO              SECTION.
034000*================================================================*
034100     PERFORM 001-00-ABRIR-ARQUIVOS.
034200     PERFORM 002-00-OBTER-DATA-HORA.
034300     PERFORM 003-00-CARREGAR-DOCENTES.
034400     PERFORM 004-00-CARREGAR-ALUNOS.
034500     PERFORM 005-00-ORDENAR-MERITO.
034600     PERFORM 006-00-PROCESSAR-COORTES.
034700     PERFORM 007-00-GRAVAR-ALOCACOES.
034800     PERFORM 008-00-IMPRIMIR-RESUMO.
034900     PERFORM 009-00-FECHAR-ARQUIVOS.
035000     STOP RUN.
035100
035200*================================================================*
035300 001-00-ABRIR-ARQUIVOS      SECTION.
035400*================================================================*
035500     MOVE FS-ABERTURA       TO FS-OPERACAO.
035600     OPEN INPUT  CADDOC
035700                 ALUPREF
035800          OUTPUT ALOCACAO
035900                 ESTATIS
036000                 RESUMO.
036100     PERFORM 001-01-TESTAR-FS.
036200
036300 001-00-FIM.                EXIT.
036400
036500*================================================================*
036600 001-01-TESTAR-FS           SECTION.
036700*================================================================*
036800     PERFORM 001-02-FS-CADDOC.
036900     PERFORM 001-03-FS-ALUPREF.
037000     PERFORM 001-04-FS-ALOCACAO.
037100     PERFORM 001-05-FS-ESTATIS.
037200     PERFORM 001-06-FS-RESUMO.
037300
037400 001-01-FIM.                EXIT.
037500
037600*================================================================*
037700 001-02-FS-CADDOC           SECTION.
037800*================================================================*
037900     MOVE 'CADDOC'          TO FS-ARQUIVO.
038000     MOVE FS-CADDOC         TO FS-COD-STATUS.
038100
038200     IF FS-CADDOC NOT EQUAL '00' AND '10'
038300         PERFORM 900-00-ERRO.
038400
038500 001-02-FIM.                EXIT.
038600
038700*================================================================*
038800 001-03-FS-ALUPREF          SECTION.
038900*================================================================*
039000     MOVE 'ALUPREF'         TO FS-ARQUIVO.
039100     MOVE FS-ALUPREF        TO FS-COD-STATUS.
039200
039300     IF FS-ALUPREF NOT EQUAL '00' AND '10'
039400         PERFORM 900-00-ERRO.
039500
039600 001-03-FIM.                EXIT.
039700
039800*================================================================*
039900 001-04-FS-ALOCACAO         SECTION.
040000*================================================================*
040100     MOVE 'ALOCACAO'        TO FS-ARQUIVO.
040200     MOVE FS-ALOCACAO       TO FS-COD-STATUS.
040300
040400     IF FS-ALOCACAO NOT EQUAL '00' AND '10'
040500         PERFORM 900-00-ERRO.
040600
040700 001-04-FIM.                EXIT.
040800
040900*================================================================*
041000 001-05-FS-ESTATIS          SECTION.
041100*================================================================*
041200     MOVE 'ESTATIS'         TO FS-ARQUIVO.
041300     MOVE FS-ESTATIS        TO FS-COD-STATUS.
041400
041500     IF FS-ESTATIS NOT EQUAL '00' AND '10'
041600         PERFORM 900-00-ERRO.
041700
041800 001-05-FIM.                EXIT.
041900
042000*================================================================*
042100 001-06-FS-RESUMO           SECTION.
042200*================================================================*
042300     MOVE 'RESUMO'          TO FS-ARQUIVO.
042400     MOVE FS-RESUMO         TO FS-COD-STATUS.
042500
042600     IF FS-RESUMO NOT EQUAL '00' AND '10'
042700         PERFORM 900-00-ERRO.
042800
042900 001-06-FIM.                EXIT.
043000
043100*================================================================*
043200 002-00-OBTER-DATA-HORA     SECTION.
043300*================================================================*
043400*    CAPTURA DATA/HORA DO SISTEMA (ACCEPT ... FROM DATE/TIME) E
043500*    APLICA JANELA DE SECULO - AJUSTE Y2K (CHAMADO 1077/1999):    CH107799
043600*    ANO DE CORTE 50; ANO ACEITO < 50 CAI NO SECULO 20, DEMAIS
043700*    NO SECULO 19.
043800*
043900     ACCEPT WS-DATA-06      FROM DATE.
044000     ACCEPT WS-HORA-08      FROM TIME.
044100
044200     IF WS-DATA-06 (1:2) LESS '50'
044300         MOVE 20             TO WS-SEC-PREFIXO
044400     ELSE
044500         MOVE 19             TO WS-SEC-PREFIXO.
044600
044700     STRING WS-SEC-PREFIXO   DELIMITED BY SIZE
044800            WS-DATA-06 (1:2) DELIMITED BY SIZE
044900            INTO WS-ANO-SYS.
045000     MOVE WS-DATA-06 (3:2)   TO WS-MES-SYS.
045100     MOVE WS-DATA-06 (5:2)   TO WS-DIA-SYS.
045200     MOVE WS-HORA-08 (1:2)   TO WS-HOR-SYS.
045300     MOVE WS-HORA-08 (3:2)   TO WS-MIN-SYS.
045400
045500 002-00-FIM.                EXIT.
045600
045700*================================================================*
045800 003-00-CARREGAR-DOCENTES   SECTION.
045900*================================================================*
046000*    CARREGA O QUADRO DE DOCENTES (ARQUIVO CADDOC) NA TABELA
046100*    IT8-TAB-DOCENTES, NA ORDEM DE LEITURA DO ARQUIVO.  ESSA
046200*    ORDEM E' O CRITERIO DE DESEMPATE DE PREFERENCIA USADO NO
046300*    PARAGRAFO 006-04.
046400*
046500     MOVE ZERO               TO IT8-QT-FACULDADES.
046600     PERFORM 003-01-LER-DOCENTE.
046700     PERFORM 003-02-TRATAR-DOCENTE
046800         UNTIL FS-CADDOC EQUAL '10'.
046900
047000 003-00-FIM.                EXIT.
047100
047200*================================================================*
047300 003-01-LER-DOCENTE         SECTION.
047400*================================================================*
047500     MOVE FS-LEITURA        TO FS-OPERACAO.
047600     READ CADDOC.
047700
047800     IF FS-CADDOC NOT EQUAL '10'
047900         PERFORM 001-02-FS-CADDOC.
048000
048100 003-01-FIM.                EXIT.
048200
048300*================================================================*
048400 003-02-TRATAR-DOCENTE      SECTION.
048500*================================================================*
048600     ADD 1                  TO IT8-QT-FACULDADES.
048700     MOVE FC-NOME-DOCENTE   TO IT8-FAC-NOME (IT8-QT-FACULDADES).
048800     MOVE 'N'               TO IT8-FAC-USADO (IT8-QT-FACULDADES).
048900     MOVE ZERO              TO IT8-QTD-DOC   (IT8-QT-FACULDADES).
049000     PERFORM 003-01-LER-DOCENTE.
049100
049200 003-02-FIM.                EXIT.
049300
049400*================================================================*
049500 004-00-CARREGAR-ALUNOS     SECTION.
049600*================================================================*
049700*    CARREGA O CADASTRO DE PREFERENCIA (ARQUIVO ALUPREF) NA
049800*    TABELA IT8-TAB-ALUNOS.  IT8-AL-SEQ GUARDA A POSICAO DE
049900*    LEITURA (1, 2, 3, ...) PARA A ESTABILIDADE DA ORDENACAO
050000*    POR MERITO NO PARAGRAFO 005-00.
050100*
050200     MOVE ZERO               TO IT8-QT-ALUNOS.
050300     PERFORM 004-01-LER-ALUNO.
050400     PERFORM 004-02-TRATAR-ALUNO
050500         UNTIL FS-ALUPREF EQUAL '10'.
050600
050700 004-00-FIM.                EXIT.
050800
050900*================================================================*
051000 004-01-LER-ALUNO           SECTION.
051100*================================================================*
051200     MOVE FS-LEITURA        TO FS-OPERACAO.
051300     READ ALUPREF.
051400
051500     IF FS-ALUPREF NOT EQUAL '10'
051600         PERFORM 001-03-FS-ALUPREF.
051700
051800 004-01-FIM.                EXIT.
051900
052000*================================================================*
052100 004-02-TRATAR-ALUNO        SECTION.
052200*================================================================*
052300     ADD 1                  TO IT8-QT-ALUNOS.
052400     MOVE SP-ROLL           TO IT8-AL-ROLL  (IT8-QT-ALUNOS).
052500     MOVE SP-NOME           TO IT8-AL-NOME  (IT8-QT-ALUNOS).
052600     MOVE SP-EMAIL          TO IT8-AL-EMAIL (IT8-QT-ALUNOS).
052700     MOVE SP-CGPA           TO IT8-AL-CGPA  (IT8-QT-ALUNOS).
052800     MOVE IT8-QT-ALUNOS     TO IT8-AL-SEQ   (IT8-QT-ALUNOS).
052900     MOVE SPACES            TO IT8-AL-DOCENTE (IT8-QT-ALUNOS).
053000     MOVE ZERO              TO IT8-AL-ORDEM   (IT8-QT-ALUNOS).
053100     PERFORM 004-03-COPIAR-PREFERENCIAS
053200         VARYING IT8-IX-K FROM 1 BY 1
053300         UNTIL IT8-IX-K GREATER 18.
053400     PERFORM 004-01-LER-ALUNO.
053500
053600 004-02-FIM.                EXIT.
053700
053800*================================================================*
053900 004-03-COPIAR-PREFERENCIAS SECTION.
054000*================================================================*
054100     MOVE SP-TAB-PREF-ORD (IT8-IX-K)
054200         TO IT8-AL-PREF (IT8-QT-ALUNOS IT8-IX-K).
054300
054400 004-03-FIM.                EXIT.
054500
054600*================================================================*
054700 005-00-ORDENAR-MERITO      SECTION.
054800*================================================================*
054900*    ORDENACAO POR SELECAO, CGPA DECRESCENTE, PELA TABELA
055000*    IT8-TAB-ALUNOS.  EMPATE DE CGPA E' DESFEITO PELO MENOR
055100*    IT8-AL-SEQ (ORDEM ORIGINAL DE ENTRADA), O QUE MANTEM A
055200*    ORDENACAO ESTAVEL - CHAMADO 4471/2003 (VIDE HISTORICO).      CH447103
055300*
055400     PERFORM 005-01-PASSO-EXTERNO
055500         VARYING IT8-IX-EXT FROM 1 BY 1
055600         UNTIL IT8-IX-EXT GREATER IT8-QT-ALUNOS.
055700
055800 005-00-FIM.                EXIT.
055900
056000*================================================================*
056100 005-01-PASSO-EXTERNO       SECTION.
056200*================================================================*
056300     MOVE IT8-IX-EXT        TO IT8-IX-MAIOR.
056400     PERFORM 005-02-PASSO-INTERNO
056500         VARYING IT8-IX-INT FROM IT8-IX-EXT BY 1
056600         UNTIL IT8-IX-INT GREATER IT8-QT-ALUNOS.
056700
056800     IF IT8-IX-MAIOR NOT EQUAL IT8-IX-EXT
056900         PERFORM 005-03-TROCAR.
057000
057100 005-01-FIM.                EXIT.
057200
057300*================================================================*
057400 005-02-PASSO-INTERNO       SECTION.
057500*================================================================*
057600     IF IT8-AL-CGPA (IT8-IX-INT) GREATER
057700        IT8-AL-CGPA (IT8-IX-MAIOR)
057800         MOVE IT8-IX-INT    TO IT8-IX-MAIOR
057900     ELSE
058000         IF IT8-AL-CGPA (IT8-IX-INT) EQUAL
058100            IT8-AL-CGPA (IT8-IX-MAIOR)
058200        AND IT8-AL-SEQ  (IT8-IX-INT) LESS
058300            IT8-AL-SEQ  (IT8-IX-MAIOR)
058400             MOVE IT8-IX-INT TO IT8-IX-MAIOR.
058500
058600 005-02-FIM.                EXIT.
058700
058800*================================================================*
058900 005-03-TROCAR              SECTION.
059000*================================================================*
059100     MOVE IT8-ALUNO (IT8-IX-EXT)   TO IT8-ALUNO-TEMP.
059200     MOVE IT8-ALUNO (IT8-IX-MAIOR) TO IT8-ALUNO (IT8-IX-EXT).
059300     MOVE IT8-ALUNO-TEMP           TO IT8-ALUNO (IT8-IX-MAIOR).
059400
059500 005-03-FIM.                EXIT.
059600
059700*================================================================*
059800 006-00-PROCESSAR-COORTES   SECTION.
059900*================================================================*
060000*    PERCORRE A TABELA (JA EM ORDEM DE MERITO) EM COORTES DE
060100*    IT8-QT-FACULDADES ALUNOS; DENTRO DE CADA COORTE, CADA
060200*    DOCENTE E' USADO NO MAXIMO UMA VEZ (VIDE PAR. 006-02).
060300*
060400     MOVE 1                 TO IT8-COORTE-INI.
060500     PERFORM 006-01-UMA-COORTE
060600         UNTIL IT8-COORTE-INI GREATER IT8-QT-ALUNOS.
060700
060800 006-00-FIM.                EXIT.
060900
061000*================================================================*
061100 006-01-UMA-COORTE          SECTION.
061200*================================================================*
061300     COMPUTE IT8-COORTE-FIM =
061400         IT8-COORTE-INI + IT8-QT-FACULDADES - 1.
061500
061600     IF IT8-COORTE-FIM GREATER IT8-QT-ALUNOS
061700         MOVE IT8-QT-ALUNOS TO IT8-COORTE-FIM.
061800
061900     PERFORM 006-02-LIBERAR-DOCENTE
062000         VARYING IT8-IX-FAC FROM 1 BY 1
062100         UNTIL IT8-IX-FAC GREATER IT8-QT-FACULDADES.
062200
062300     PERFORM 006-03-ALOCAR-ALUNO
062400         VARYING IT8-IX-ALU FROM IT8-COORTE-INI BY 1
062500         UNTIL IT8-IX-ALU GREATER IT8-COORTE-FIM.
062600
062700     COMPUTE IT8-COORTE-INI = IT8-COORTE-FIM + 1.
062800
062900 006-01-FIM.                EXIT.
063000
063100*================================================================*
063200 006-02-LIBERAR-DOCENTE     SECTION.
063300*================================================================*
063400     MOVE 'N'                TO IT8-FAC-USADO (IT8-IX-FAC).
063500
063600 006-02-FIM.                EXIT.
063700
063800*================================================================*
063900 006-03-ALOCAR-ALUNO        SECTION.
064000*================================================================*
064100*    PROCURA, PARA O ALUNO CORRENTE DA COORTE, O DOCENTE DE
064200*    MENOR ORDEM DE PREFERENCIA AINDA DISPONIVEL NA COORTE; SE
064300*    NAO HOUVER (SO PODE OCORRER SE AS ORDENS INFORMADAS NAO
064400*    COBRIREM TODO O QUADRO), USA O DESVIO DO PARAGRAFO 006-06.
064500*
064600     MOVE 'N'                TO WS-ACHOU-SW.
064700     PERFORM 006-04-TENTAR-ORDEM
064800         VARYING IT8-IX-RANK FROM 1 BY 1
064900         UNTIL IT8-IX-RANK GREATER 18
065000            OR WS-ACHOU.
065100
065200     IF WS-NAO-ACHOU
065300         PERFORM 006-06-DESVIO-ALOCACAO.
065400
065500     PERFORM 007-05-ACUMULAR-ESTATISTICA.
065600
065700 006-03-FIM.                EXIT.
065800
065900*================================================================*
066000 006-04-TENTAR-ORDEM        SECTION.
066100*================================================================*
066200     PERFORM 006-05-TESTAR-DOCENTE
066300         VARYING IT8-IX-FAC FROM 1 BY 1
066400         UNTIL IT8-IX-FAC GREATER IT8-QT-FACULDADES
066500            OR WS-ACHOU.
066600
066700 006-04-FIM.                EXIT.
066800
066900*================================================================*
067000 006-05-TESTAR-DOCENTE      SECTION.
067100*================================================================*
067200     IF IT8-FAC-LIVRE (IT8-IX-FAC)
067300    AND IT8-AL-PREF (IT8-IX-ALU IT8-IX-FAC) EQUAL IT8-IX-RANK
067400         MOVE 'S'  TO IT8-FAC-USADO  (IT8-IX-FAC)
067500         MOVE IT8-FAC-NOME (IT8-IX-FAC)
067600                   TO IT8-AL-DOCENTE (IT8-IX-ALU)
067700         MOVE IT8-IX-RANK
067800                   TO IT8-AL-ORDEM   (IT8-IX-ALU)
067900         MOVE 'S'  TO WS-ACHOU-SW.
068000
068100 006-05-FIM.                EXIT.
068200
068300*================================================================*
068400 006-06-DESVIO-ALOCACAO     SECTION.
068500*================================================================*
068600*    DESVIO DE SEGURANCA (NAO DEVE OCORRER EM RODADA NORMAL) -
068700*    USA O PRIMEIRO DOCENTE LIVRE NA ORDEM DO CADASTRO, COM A
068800*    ORDEM DE PREFERENCIA QUE O PROPRIO ALUNO DEU A ELE.
068900*
069000     MOVE 'N'                TO WS-ACHOU-SW.
069100     PERFORM 006-07-TESTAR-DESVIO
069200         VARYING IT8-IX-FAC FROM 1 BY 1
069300         UNTIL IT8-IX-FAC GREATER IT8-QT-FACULDADES
069400            OR WS-ACHOU.
069500
069600 006-06-FIM.                EXIT.
069700
069800*================================================================*
069900 006-07-TESTAR-DESVIO       SECTION.
070000*================================================================*
070100     IF IT8-FAC-LIVRE (IT8-IX-FAC)
070200         MOVE 'S'  TO IT8-FAC-USADO  (IT8-IX-FAC)
070300         MOVE IT8-FAC-NOME (IT8-IX-FAC)
070400                   TO IT8-AL-DOCENTE (IT8-IX-ALU)
070500         MOVE IT8-AL-PREF (IT8-IX-ALU IT8-IX-FAC)
070600                   TO IT8-AL-ORDEM   (IT8-IX-ALU)
070700         MOVE 'S'  TO WS-ACHOU-SW.
070800
070900 006-07-FIM.                EXIT.
071000
071100*================================================================*
071200 007-00-GRAVAR-ALOCACOES    SECTION.
071300*================================================================*
071400     PERFORM 007-01-GRAVAR-ALUNO
071500         VARYING IT8-IX-ALU FROM 1 BY 1
071600         UNTIL IT8-IX-ALU GREATER IT8-QT-ALUNOS.
071700
071800     PERFORM 007-02-GRAVAR-DOCENTE
071900         VARYING IT8-IX-FAC FROM 1 BY 1
072000         UNTIL IT8-IX-FAC GREATER IT8-QT-FACULDADES.
072100
072200 007-00-FIM.                EXIT.
072300
072400*================================================================*
072500 007-01-GRAVAR-ALUNO        SECTION.
072600*================================================================*
072700     MOVE SPACES             TO REG-ALOCACAO.
072800     MOVE IT8-AL-ROLL    (IT8-IX-ALU) TO AS-ROLL.
072900     MOVE IT8-AL-NOME    (IT8-IX-ALU) TO AS-NOME.
073000     MOVE IT8-AL-EMAIL   (IT8-IX-ALU) TO AS-EMAIL.
073100     MOVE IT8-AL-CGPA    (IT8-IX-ALU) TO AS-CGPA.
073200     MOVE IT8-AL-DOCENTE (IT8-IX-ALU) TO AS-DOCENTE-ALOC.
073300     MOVE IT8-AL-ORDEM   (IT8-IX-ALU) TO AS-ORDEM-PREF.
073400
073500     ADD IT8-AL-ORDEM (IT8-IX-ALU)    TO ACUM-SOMA-ORDEM.
073600
073700     MOVE FS-GRAVACAO        TO FS-OPERACAO.
073800     WRITE REG-ALOCACAO.
073900     PERFORM 001-04-FS-ALOCACAO.
074000
074100 007-01-FIM.                EXIT.
074200
074300*================================================================*
074400 007-02-GRAVAR-DOCENTE      SECTION.
074500*================================================================*
074600     MOVE SPACES             TO REG-ESTATIS.
074700     MOVE IT8-FAC-NOME (IT8-IX-FAC) TO FS-NOME-DOCENTE.
074800     PERFORM 007-03-COPIAR-CONTAGEM
074900         VARYING IT8-IX-RANK FROM 1 BY 1
075000         UNTIL IT8-IX-RANK GREATER 18.
075100
075200     MOVE FS-GRAVACAO        TO FS-OPERACAO.
075300     WRITE REG-ESTATIS.
075400     PERFORM 001-05-FS-ESTATIS.
075500
075600     IF IT8-QTD-DOC (IT8-IX-FAC) GREATER ZERO
075700         PERFORM 007-04-GRAVAR-RESUMO-DOCENTE.
075800
075900 007-02-FIM.                EXIT.
076000
076100*================================================================*
076200 007-03-COPIAR-CONTAGEM     SECTION.
076300*================================================================*
076400     MOVE IT8-ESTAT-CONT (IT8-IX-FAC IT8-IX-RANK)
076500         TO FS-TAB-CONT (IT8-IX-RANK).
076600
076700 007-03-FIM.                EXIT.
076800
076900*================================================================*
077000 007-04-GRAVAR-RESUMO-DOCENTE SECTION.
077100*================================================================*
077200     MOVE SPACES             TO SU001.
077300     MOVE IT8-FAC-NOME (IT8-IX-FAC) TO SU001-NOME.
077400     MOVE IT8-QTD-DOC  (IT8-IX-FAC) TO SU001-QTD.
077500
077600     MOVE FS-GRAVACAO        TO FS-OPERACAO.
077700     WRITE REG-RESUMO        FROM SU001.
077800     PERFORM 001-06-FS-RESUMO.
077900
078000 007-04-FIM.                EXIT.
078100
078200*================================================================*
078300 007-05-ACUMULAR-ESTATISTICA SECTION.
078400*================================================================*
078500*    IT8-IX-FAC E IT8-IX-ALU ESTAO POSICIONADOS NO DOCENTE E NO
078600*    ALUNO RECEM ALOCADOS (VIDE PAR. 006-05/006-07).
078700*
078800     ADD 1 TO IT8-ESTAT-CONT (IT8-IX-FAC
078900                               IT8-AL-ORDEM (IT8-IX-ALU))
079000               IT8-QTD-DOC   (IT8-IX-FAC).
079100
079200 007-05-FIM.                EXIT.
079300
079400*================================================================*
079500 008-00-IMPRIMIR-RESUMO     SECTION.
079600*================================================================*
079700     IF IT8-QT-FACULDADES EQUAL ZERO
079800         DISPLAY '* CADDOC SEM DOCENTES - RESUMO NAO CALCULADO *'
079900         GO TO 008-00-FIM.
080000
080100     MOVE FS-GRAVACAO        TO FS-OPERACAO.
080200
080300     MOVE IT8-QT-ALUNOS      TO SU002-QTD.
080400     WRITE REG-RESUMO        FROM SU002.
080500     PERFORM 001-06-FS-RESUMO.
080600
080700     MOVE IT8-QT-FACULDADES  TO SU003-QTD.
080800     WRITE REG-RESUMO        FROM SU003.
080900     PERFORM 001-06-FS-RESUMO.
081000
081100     COMPUTE WS-MEDIA-FAC-NUM ROUNDED =
081200         (IT8-QT-ALUNOS * 10) / IT8-QT-FACULDADES.
081300     MOVE WS-MEDIA-FAC-INT   TO SU004-INT.
081400     MOVE WS-MEDIA-FAC-DEC   TO SU004-DEC.
081500     WRITE REG-RESUMO        FROM SU004.
081600     PERFORM 001-06-FS-RESUMO.
081700
081800     IF IT8-QT-ALUNOS GREATER ZERO
081900         COMPUTE WS-MEDIA-PREF-NUM ROUNDED =
082000             (ACUM-SOMA-ORDEM * 100) / IT8-QT-ALUNOS
082100         MOVE WS-MEDIA-PREF-INT TO SU005-INT
082200         MOVE WS-MEDIA-PREF-DEC TO SU005-DEC
082300         WRITE REG-RESUMO       FROM SU005
082400         PERFORM 001-06-FS-RESUMO.
082500
082600 008-00-FIM.                EXIT.
082700
082800*================================================================*
082900 009-00-FECHAR-ARQUIVOS     SECTION.
083000*================================================================*
083100     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
083200     CLOSE CADDOC
083300           ALUPREF
083400           ALOCACAO
083500           ESTATIS
083600           RESUMO.
083700     PERFORM 001-01-TESTAR-FS.
083800
083900     DISPLAY 'IT8F01 - PROGRAMA ENCERRADO COM SUCESSO EM '
084000             WS-DATA-ALT-COMPACTA.
084100
084200 009-00-FIM.                EXIT.
084300
084400*================================================================*
084500 900-00-ERRO                SECTION.
084600*================================================================*
084700     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
084800     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
084900     DISPLAY '* PROGRAMA ENCERRADO'
085000     STOP RUN.
085100
085200 900-00-FIM.                EXIT.
